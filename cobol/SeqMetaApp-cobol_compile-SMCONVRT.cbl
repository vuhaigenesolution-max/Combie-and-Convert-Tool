000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SMCONVRT.
000400 AUTHOR. R. OKONKWO.
000500 INSTALLATION. DDS LAB SYSTEMS.
000600 DATE-WRITTEN. 08/01/94.
000700 DATE-COMPILED. 08/01/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS THE CONVERT JOB (SEQCNVRT).  IT TURNS
001400*          THE GROUP SAMPLEIMPORT/AVITI MANIFEST OUTPUT THE COMBINE
001500*          JOB (SMCOMBN) WROTE INTO COMMA-SEPARATED EXTRACT FILES
001600*          THE LAB'S SEQUENCER UPLOAD TOOL CAN READ DIRECTLY.
001700*
001800*          SMCVLIST-FILE CARRIES THE WORK LIST - ONE (RUN,DATE) PER
001900*          RECORD, PRE-SORTED BY AN EXTERNAL SORT STEP THE SAME WAY
002000*          SMGRPSRT PRE-SORTS SMCOMBN'S INPUT.  FOR EACH ENTRY THIS
002100*          PROGRAM MATCHES THE NEXT BANNER ON GRP-IMPORT-FILE AND,
002200*          IF THE SWITCH IS ON, THE NEXT BANNER ON GRP-AVITI-FILE,
002300*          AND DRAINS EACH SECTION'S DATA ROWS OUT AS CSV LINES -
002400*          STOPPING AT THE FIRST ALL-BLANK ROW.
002500*
002600*          A WORK-LIST ENTRY WHOSE BANNER DOES NOT TURN UP WHERE
002700*          EXPECTED (WRONG (RUN,DATE), OR THE INPUT RAN OUT) IS A
002800*          MISSING-SECTION CONDITION - THE WHOLE JOB ABENDS NAMING
002900*          THE INPUT AND THE SECTION, RATHER THAN SKIP IT QUIETLY.
003000*
003100*          A TWO-PASS READ OF SMCVLIST-FILE (000-HOUSEKEEPING) GETS
003200*          THE TOTAL ENTRY COUNT BEFORE THE MAIN PASS STARTS, SO THE
003300*          PROGRESS-PERCENT TRACE IN 350-COMPUTE-PROGRESS HAS A
003400*          DENOMINATOR TO WORK FROM FROM THE FIRST EXPORT ONWARD.
003500*
003600*     CHANGE LOG
003700*     ----------
003800*     08/01/94  R.OKONKWO   ORIGINAL PROGRAM - FLAT-FILE EXTRACT   CR0120
003900*                           FOR THE SEQUENCER UPLOAD DISKETTE
004000*     11/09/98  T.HALVERSN  Y2K - DATE WINDOW NOW 8-DIGIT, CENTURY CR0201
004100*                           MUST BE "20"
004200*     06/14/01  J.PELLETR   REWRITTEN FOR THE SAMPLEIMPORT/AVITI   CR0234
004300*                           MANIFEST LAYOUTS
004400*     09/30/04  J.PELLETR   WORK LIST NOW DRIVEN BY THE SMCVLIST   CR0255
004500*                           SORT STEP
004600*     05/19/11  M.OKAFOR    GROUP IMPORT/AVITI INPUT NOW BANNER-   CR0310
004700*                           TAGGED ON FIXED DD'S
004800*     03/02/15  M.OKAFOR    ADDED UPSI-0 SAMPLEIMPORT-ONLY SWITCH  CR0341
004900*                           SO OPS CAN SKIP AVITI ON RE-RUNS
005000*     08/11/18  K.ANANTH    ADDED PROGRESS-PERCENT TRACE AND THE   CR0366
005100*                           CONVERT-TOTALS CONTROL RECORD
005200******************************************************************
005300
005400        WORK LIST INPUT         -   DDS0002.SMCVLST.IN
005500
005600        SECTION INPUTS          -   DDS0002.SMIMPRT.OUT
005700                               DDS0002.SMAVITI.OUT
005800
005900        EXTRACT OUTPUT          -   DDS0002.SMCVEXT.OUT
006000
006100        CONTROL OUTPUT          -   DDS0002.SMCVCNT.OUT
006200
006300        DUMP FILE               -   SYSOUT
006400
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS NEXT-PAGE
007200     UPSI-0 ON STATUS IS COMBIE-DUO-ON
007300            OFF STATUS IS COMBIE-DUO-OFF.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT SMCVLIST-FILE
008100     ASSIGN TO UT-S-SMCVLST
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT GRP-IMPORT-FILE
008600     ASSIGN TO UT-S-SMIMPRT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE2.
008900
009000     SELECT GRP-AVITI-FILE
009100     ASSIGN TO UT-S-SMAVITI
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE2.
009400
009500     SELECT CSV-OUT-FILE
009600     ASSIGN TO UT-S-SMCVEXT
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE3.
009900
010000     SELECT SMCVCNT-FILE
010100     ASSIGN TO UT-S-SMCVCNT
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE3.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC  PIC X(132).
011400
011500****** THE CONVERT WORK LIST - ONE (RUN,DATE) PER RECORD, PRE-SORTED
011600****** BY THE EXTERNAL SORT STEP THE SAME WAY SMGRPSRT SORTS THE
011700****** COMBINE INPUT.  AN EMPTY LIST IS RULE C1'S ERROR CONDITION.
011800 FD  SMCVLIST-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 24 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS SMCVLIST-IN-REC.
012400 01  SMCVLIST-IN-REC                PIC X(24).
012500
012600****** THE GROUP SAMPLEIMPORT OUTPUT SMCOMBN WROTE - READ BACK HERE,
012700****** BANNER BY BANNER, TO DRAIN EACH GROUP'S ROWS INTO CSV.
012800 FD  GRP-IMPORT-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 185 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS GRP-IMPORT-IN-REC.
013400 01  GRP-IMPORT-IN-REC              PIC X(185).
013500
013600****** THE GROUP AVITI MANIFEST OUTPUT SMCOMBN WROTE - SAME IDEA.
013700 FD  GRP-AVITI-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 118 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS GRP-AVITI-IN-REC.
014300 01  GRP-AVITI-IN-REC               PIC X(118).
014400
014500****** ONE LINE PER SAMPLEIMPORT/AVITI ROW, COMMA-SEPARATED, IN
014600****** LAYOUT ORDER (RULE C3).  BOTH SECTIONS SHARE THIS ONE DD -
014700****** THE SHOP HAS NO DYNAMIC-ASSIGN CONVENTION TO GIVE EACH INPUT
014800****** ITS OWN PHYSICAL EXTRACT FILE, SO EVERY ROW CARRIES ITS OWN
014900****** DELIMITED FIELDS AND THE UPLOAD TOOL IS TOLD, BY JCL COMMENT,
015000****** WHICH STRETCH OF THE FILE IS WHICH INPUT'S SECTION.
015100 FD  CSV-OUT-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 200 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS CSV-OUT-REC.
015700 01  CSV-OUT-REC                    PIC X(200).
015800
015900****** ONE SUMMARY ROW FOR THE WHOLE RUN - READ BY SMRPT.
016000 FD  SMCVCNT-FILE
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 28 CHARACTERS
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS SMCVCNT-OUT-REC.
016600 01  SMCVCNT-OUT-REC                PIC X(28).
016700
016800 WORKING-STORAGE SECTION.
016900
017000 01  FILE-STATUS-CODES.
017100     05  OFCODE                      PIC X(2).
017200         88 CODE-GOOD                    VALUE SPACES.
017300         88 CODE-EOF                     VALUE "10".
017400     05  OFCODE2                     PIC X(2).
017500         88 CODE2-GOOD                   VALUE SPACES.
017600     05  OFCODE3                     PIC X(2).
017700         88 CODE3-GOOD                   VALUE SPACES.
017800
017900     COPY SMDERIVE.
018000     COPY SMABEND.
018100
018200 01  WS-DATE                         PIC 9(6).
018300
018400* RULE C1 - THE WORK-LIST ENTRY.  CVL-ALL-CHARS LETS 050-COUNT-
018500* WORK-LIST SKIP A STRAY BLANK LINE WITHOUT COUNTING IT.
018600 01  SM-CVLIST-REC.
018700     05  CVL-RUN-NAME                PIC X(12).
018800     05  CVL-RUN-DATE                PIC X(08).
018900     05  FILLER                      PIC X(04).
019000 01  SM-CVLIST-REC-R REDEFINES SM-CVLIST-REC.
019100     05  CVL-ALL-CHARS               PIC X(24).
019200
019300 01  COUNTERS-AND-ACCUMULATORS.
019400     05 WORK-LIST-COUNT              PIC 9(5) COMP.
019500     05 INPUTS-PROCESSED             PIC 9(5) COMP.
019600     05 TOTAL-PLANNED-EXPORTS        PIC 9(5) COMP.
019700     05 EXPORTS-COMPLETED            PIC 9(5) COMP.
019800     05 RECORDS-EXPORTED-IMPORT      PIC 9(7) COMP.
019900     05 RECORDS-EXPORTED-AVITI       PIC 9(7) COMP.
020000     05 GRAND-RECORDS-EXPORTED       PIC 9(7) COMP.
020100
020200* RULE C4 - PROGRESS-PERCENT IS COMP FOR THE COMPUTE BELOW; THE
020300* -DISP MIRROR IS A SEPARATE DISPLAY-USAGE ITEM, NOT A REDEFINES -
020400* THE SAME REASON WK-NAME-LENGTHS-DISP IS SEPARATE IN SMCOMBN - A
020500* COMP HALFWORD AND A DISPLAY ZONED FIELD ARE NOT THE SAME WIDTH.
020600 01  PROGRESS-PERCENT                PIC 9(3) COMP VALUE 0.
020700 01  PROGRESS-PERCENT-DISP           PIC 9(3) VALUE 0.
020800
020900* BUILD AREA FOR ONE CSV LINE BEFORE IT GOES OUT.  CSV-ALL-CHARS
021000* REDEFINES IT FOR A ONE-SHOT "DID THIS COME OUT BLANK" TEST.
021100 01  CSV-BUILD-LINE                  PIC X(200).
021200 01  CSV-BUILD-LINE-R REDEFINES CSV-BUILD-LINE.
021300     05  CSV-ALL-CHARS               PIC X(200).
021400
021500 01  FLAGS-AND-SWITCHES.
021600     05 MORE-PRECOUNT-SW             PIC X(01) VALUE "Y".
021700         88 NO-MORE-PRECOUNT             VALUE "N".
021800     05 MORE-WORK-SW                 PIC X(01) VALUE "Y".
021900         88 NO-MORE-WORK                 VALUE "N".
022000     05 MORE-IMPORT-SW               PIC X(01) VALUE "Y".
022100         88 NO-MORE-IMPORT               VALUE "N".
022200     05 MORE-AVITI-SW                PIC X(01) VALUE "Y".
022300         88 NO-MORE-AVITI                VALUE "N".
022400     05 CURRENT-SECTION-SW           PIC X(01) VALUE SPACES.
022500
022600 PROCEDURE DIVISION.
022700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022800     PERFORM 100-MAINLINE THRU 100-EXIT
022900             UNTIL NO-MORE-WORK.
023000     PERFORM 900-CLEANUP THRU 900-EXIT.
023100     MOVE +0 TO RETURN-CODE.
023200     GOBACK.
023300
023400 000-HOUSEKEEPING.
023500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023600     DISPLAY "******** BEGIN JOB SMCONVRT ********".
023700     ACCEPT  WS-DATE FROM DATE.
023800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023900     OPEN INPUT SMCVLIST-FILE.
024000     PERFORM 050-COUNT-WORK-LIST THRU 050-EXIT.
024100
024200     IF WORK-LIST-COUNT = 0
024300         MOVE "EMPTY CONVERT WORK LIST" TO ABEND-REASON
024400         GO TO 1000-ABEND-RTN.
024500
024600     IF COMBIE-DUO-ON
024700         COMPUTE TOTAL-PLANNED-EXPORTS = WORK-LIST-COUNT * 2
024800     ELSE
024900         MOVE WORK-LIST-COUNT TO TOTAL-PLANNED-EXPORTS
025000     END-IF.
025100
025200     OPEN INPUT  SMCVLIST-FILE, GRP-IMPORT-FILE, GRP-AVITI-FILE.
025300     OPEN OUTPUT CSV-OUT-FILE, SMCVCNT-FILE, SYSOUT.
025400     PERFORM 950-READ-WORK-LIST THRU 950-EXIT.
025500     PERFORM 960-READ-IMPORT THRU 960-EXIT.
025600     PERFORM 970-READ-AVITI THRU 970-EXIT.
025700 000-EXIT.
025800     EXIT.
025900
026000* RULE C1 - COUNTS NON-BLANK WORK-LIST ENTRIES SO 350-COMPUTE-
026100* PROGRESS HAS A TOTAL BEFORE THE FIRST EXPORT, THEN CLOSES THE FILE -
026200* PASS BELOW RE-OPENS IT.
026300 050-COUNT-WORK-LIST.
026400     MOVE "050-COUNT-WORK-LIST" TO PARA-NAME.
026500     PERFORM 060-COUNT-ONE-ENTRY THRU 060-EXIT
026600         UNTIL NO-MORE-PRECOUNT.
026700     CLOSE SMCVLIST-FILE.
026800 050-EXIT.
026900     EXIT.
027000
027100 060-COUNT-ONE-ENTRY.
027200     READ SMCVLIST-FILE INTO SM-CVLIST-REC
027300         AT END MOVE "N" TO MORE-PRECOUNT-SW
027400         GO TO 060-EXIT
027500     END-READ.
027600     IF CVL-ALL-CHARS NOT = SPACES
027700         ADD +1 TO WORK-LIST-COUNT
027800     END-IF.
027900 060-EXIT.
028000     EXIT.
028100
028200 100-MAINLINE.
028300     MOVE "100-MAINLINE" TO PARA-NAME.
028400     PERFORM 200-EXPORT-IMPORT-SECTION THRU 200-EXIT.
028500     IF COMBIE-DUO-ON
028600         PERFORM 250-EXPORT-AVITI-SECTION THRU 250-EXIT
028700     END-IF.
028800     ADD +1 TO INPUTS-PROCESSED.
028900     PERFORM 950-READ-WORK-LIST THRU 950-EXIT.
029000 100-EXIT.
029100     EXIT.
029200
029300* RULE C5 - THE SAMPLEIMPORT BANNER FOR THIS WORK-LIST ENTRY MUST BE
029400* SITTING AT THE FRONT OF GRP-IMPORT-FILE RIGHT NOW, SINCE BOTH
029500* WERE PRE-SORTED INTO THE SAME (RUN,DATE) ORDER AS THE WORK LIST -
029600* ANYTHING ELSE MEANS THE SECTION IS MISSING FOR THIS INPUT.
029700 200-EXPORT-IMPORT-SECTION.
029800     MOVE "200-EXPORT-IMPORT-SECTION" TO PARA-NAME.
029900     MOVE "I" TO CURRENT-SECTION-SW.
030000     IF NO-MORE-IMPORT
030100         OR NOT GIO-BANNER
030200         OR GIO-RUN-NAME NOT = CVL-RUN-NAME
030300         OR GIO-RUN-DATE NOT = CVL-RUN-DATE
030400         MOVE CVL-RUN-NAME TO EXPECTED-VAL
030500         MOVE "SAMPLEIMPORT SECTION MISSING" TO ACTUAL-VAL
030600         MOVE "RULE C5 - REQUIRED SECTION NOT FOUND FOR INPUT"
030700             TO ABEND-REASON
030800         GO TO 1000-ABEND-RTN
030900     END-IF.
031000
031100     PERFORM 960-READ-IMPORT THRU 960-EXIT.
031200     PERFORM 210-EXPORT-IMPORT-ROW THRU 210-EXIT
031300         UNTIL NO-MORE-IMPORT OR GIO-BANNER OR IMP-ALL-CHARS = SPACES.
031400
031500     ADD +1 TO EXPORTS-COMPLETED.
031600     PERFORM 350-COMPUTE-PROGRESS THRU 350-EXIT.
031700 200-EXIT.
031800     EXIT.
031900
032000 210-EXPORT-IMPORT-ROW.
032100     PERFORM 300-WRITE-CSV-LINE THRU 300-EXIT.
032200     ADD +1 TO RECORDS-EXPORTED-IMPORT.
032300     ADD +1 TO GRAND-RECORDS-EXPORTED.
032400     PERFORM 960-READ-IMPORT THRU 960-EXIT.
032500 210-EXIT.
032600     EXIT.
032700
032800* RULE C5 - SAME TEST AS 200- ABOVE, AGAINST THE AVITI MANIFEST.
032900 250-EXPORT-AVITI-SECTION.
033000     MOVE "250-EXPORT-AVITI-SECTION" TO PARA-NAME.
033100     MOVE "A" TO CURRENT-SECTION-SW.
033200     IF NO-MORE-AVITI
033300         OR NOT GAO-BANNER
033400         OR GAO-RUN-NAME NOT = CVL-RUN-NAME
033500         OR GAO-RUN-DATE NOT = CVL-RUN-DATE
033600         MOVE CVL-RUN-NAME TO EXPECTED-VAL
033700         MOVE "AVITI MANIFEST SECTION MISSING" TO ACTUAL-VAL
033800         MOVE "RULE C5 - REQUIRED SECTION NOT FOUND FOR INPUT"
033900             TO ABEND-REASON
034000         GO TO 1000-ABEND-RTN
034100     END-IF.
034200
034300     PERFORM 970-READ-AVITI THRU 970-EXIT.
034400     PERFORM 260-EXPORT-AVITI-ROW THRU 260-EXIT
034500         UNTIL NO-MORE-AVITI OR GAO-BANNER OR AV-ALL-CHARS = SPACES.
034600
034700     ADD +1 TO EXPORTS-COMPLETED.
034800     PERFORM 350-COMPUTE-PROGRESS THRU 350-EXIT.
034900 250-EXIT.
035000     EXIT.
035100
035200 260-EXPORT-AVITI-ROW.
035300     PERFORM 300-WRITE-CSV-LINE THRU 300-EXIT.
035400     ADD +1 TO RECORDS-EXPORTED-AVITI.
035500     ADD +1 TO GRAND-RECORDS-EXPORTED.
035600     PERFORM 970-READ-AVITI THRU 970-EXIT.
035700 260-EXIT.
035800     EXIT.
035900
036000* RULE C3 - ONE CSV LINE PER RECORD, FIELDS IN LAYOUT ORDER, A BLANK
036100* FIELD RENDERING AS AN EMPTY TOKEN.  CURRENT-SECTION-SW, SET BY
036200* WHICHEVER OF 200-/250- CALLED US, PICKS THE LAYOUT.
036300 300-WRITE-CSV-LINE.
036400     MOVE "300-WRITE-CSV-LINE" TO PARA-NAME.
036500     MOVE SPACES TO CSV-BUILD-LINE.
036600     IF CURRENT-SECTION-SW = "I"
036700         PERFORM 310-BUILD-IMPORT-CSV THRU 310-EXIT
036800     ELSE
036900         PERFORM 360-BUILD-AVITI-CSV THRU 360-EXIT
037000     END-IF.
037100
037200     IF CSV-ALL-CHARS = SPACES
037300         DISPLAY "SMCONVRT - SKIPPING BLANK CSV LINE, SECTION "
037400             CURRENT-SECTION-SW
037500     ELSE
037600         WRITE CSV-OUT-REC FROM CSV-BUILD-LINE
037700     END-IF.
037800 300-EXIT.
037900     EXIT.
038000
038100* DELIMITED BY SPACE TRIMS EACH FIELD'S TRAILING PAD AS IT GOES INTO
038200* THE LINE - A FIELD THAT IS ALL SPACES CONTRIBUTES NOTHING BEFORE
038300* ITS COMMA, WHICH IS RULE C3'S "EMPTY TOKEN".
038400 310-BUILD-IMPORT-CSV.
038500     STRING IMP-SAMPLE-NAME  DELIMITED BY SPACE
038600            ","              DELIMITED BY SIZE
038700            IMP-SAMPLE-NAME2 DELIMITED BY SPACE
038800            ","              DELIMITED BY SIZE
038900            IMP-EXP-NUM      DELIMITED BY SPACE
039000            ","              DELIMITED BY SIZE
039100            IMP-I7-NAME      DELIMITED BY SPACE
039200            ","              DELIMITED BY SIZE
039300            IMP-I7-SEQ       DELIMITED BY SPACE
039400            ","              DELIMITED BY SIZE
039500            IMP-I5-NAME      DELIMITED BY SPACE
039600            ","              DELIMITED BY SIZE
039700            IMP-I5-SEQ       DELIMITED BY SPACE
039800            ","              DELIMITED BY SIZE
039900            IMP-SAMPLE-TYPE  DELIMITED BY SPACE
040000         INTO CSV-BUILD-LINE.
040100 310-EXIT.
040200     EXIT.
040300
040400 360-BUILD-AVITI-CSV.
040500     STRING AV-SAMPLE-NAME   DELIMITED BY SPACE
040600            ","              DELIMITED BY SIZE
040700            AV-INDEX1         DELIMITED BY SPACE
040800            ","              DELIMITED BY SIZE
040900            AV-INDEX2         DELIMITED BY SPACE
041000            ","              DELIMITED BY SIZE
041100            AV-SAMPLE-TYPE    DELIMITED BY SPACE
041200         INTO CSV-BUILD-LINE.
041300 360-EXIT.
041400     EXIT.
041500
041600* RULE C4 - PERCENT = EXPORTS-COMPLETED / TOTAL-PLANNED-EXPORTS *
041700* TRUNCATED TO AN INTEGER BY THE COMPUTE, CLAMPED TO 100.
041800 350-COMPUTE-PROGRESS.
041900     MOVE "350-COMPUTE-PROGRESS" TO PARA-NAME.
042000     COMPUTE PROGRESS-PERCENT =
042100         (EXPORTS-COMPLETED * 100) / TOTAL-PLANNED-EXPORTS.
042200     IF PROGRESS-PERCENT > 100
042300         MOVE 100 TO PROGRESS-PERCENT
042400     END-IF.
042500     MOVE PROGRESS-PERCENT TO PROGRESS-PERCENT-DISP.
042600     DISPLAY "SMCONVRT - PROGRESS PERCENT: " PROGRESS-PERCENT-DISP.
042700 350-EXIT.
042800     EXIT.
042900
043000 850-CLOSE-FILES.
043100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
043200     CLOSE SMCVLIST-FILE, GRP-IMPORT-FILE, GRP-AVITI-FILE,
043300           CSV-OUT-FILE, SMCVCNT-FILE, SYSOUT.
043400 850-EXIT.
043500     EXIT.
043600
043700* RULE C4 - FORCED TO 100 HERE REGARDLESS OF THE LAST COMPUTED
043800* SINCE NORMAL COMPLETION MEANS EVERY PLANNED EXPORT RAN.
043900 900-CLEANUP.
044000     MOVE "900-CLEANUP" TO PARA-NAME.
044100     MOVE 100 TO PROGRESS-PERCENT.
044200     MOVE PROGRESS-PERCENT TO PROGRESS-PERCENT-DISP.
044300
044400     MOVE SPACES TO SM-CONVERT-TOTALS-REC.
044500     MOVE INPUTS-PROCESSED TO CT-INPUTS-PROCESSED.
044600     MOVE EXPORTS-COMPLETED TO CT-EXPORTS-COMPLETED.
044700     MOVE GRAND-RECORDS-EXPORTED TO CT-RECORDS-EXPORTED.
044800     MOVE PROGRESS-PERCENT TO CT-FINAL-PERCENT.
044900     WRITE SMCVCNT-OUT-REC FROM SM-CONVERT-TOTALS-REC.
045000
045100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045200     DISPLAY "** INPUTS PROCESSED **".
045300     DISPLAY INPUTS-PROCESSED.
045400     DISPLAY "** EXPORTS COMPLETED **".
045500     DISPLAY EXPORTS-COMPLETED.
045600     DISPLAY "** RECORDS EXPORTED - SAMPLEIMPORT **".
045700     DISPLAY RECORDS-EXPORTED-IMPORT.
045800     DISPLAY "** RECORDS EXPORTED - AVITI MANIFEST **".
045900     DISPLAY RECORDS-EXPORTED-AVITI.
046000     DISPLAY "** PROGRESS PERCENT **".
046100     DISPLAY PROGRESS-PERCENT-DISP.
046200     DISPLAY "******** NORMAL END OF JOB SMCONVRT ********".
046300 900-EXIT.
046400     EXIT.
046500
046600 950-READ-WORK-LIST.
046700     MOVE "950-READ-WORK-LIST" TO PARA-NAME.
046800     READ SMCVLIST-FILE INTO SM-CVLIST-REC
046900         AT END MOVE "N" TO MORE-WORK-SW
047000         GO TO 950-EXIT
047100     END-READ.
047200 950-EXIT.
047300     EXIT.
047400
047500 960-READ-IMPORT.
047600     MOVE "960-READ-IMPORT" TO PARA-NAME.
047700     READ GRP-IMPORT-FILE INTO SM-GRP-IMPORT-OUT-REC
047800         AT END MOVE "N" TO MORE-IMPORT-SW
047900         GO TO 960-EXIT
048000     END-READ.
048100     MOVE GIO-IMPORT-BODY TO SM-IMPORT-REC.
048200 960-EXIT.
048300     EXIT.
048400
048500 970-READ-AVITI.
048600     MOVE "970-READ-AVITI" TO PARA-NAME.
048700     READ GRP-AVITI-FILE INTO SM-GRP-AVITI-OUT-REC
048800         AT END MOVE "N" TO MORE-AVITI-SW
048900         GO TO 970-EXIT
049000     END-READ.
049100     MOVE GAO-AVITI-BODY TO SM-AVITI-REC.
049200 970-EXIT.
049300     EXIT.
049400
049500 1000-ABEND-RTN.
049600     WRITE SYSOUT-REC FROM SM-ABEND-REC.
049700     DISPLAY "*** ABNORMAL END OF JOB - SMCONVRT ***" UPON CONSOLE.
049800     DIVIDE ZERO-VAL INTO ONE-VAL.
