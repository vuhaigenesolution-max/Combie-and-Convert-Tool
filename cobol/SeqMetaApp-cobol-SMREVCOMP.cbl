000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SMREVCOMP.
000400 AUTHOR. R. OKONKWO.
000500 INSTALLATION. DDS LAB SYSTEMS.
000600 DATE-WRITTEN. 02/06/95.
000700 DATE-COMPILED. 02/06/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*     CHANGE LOG
001100*     ----------
001200*     02/06/95  R.OKONKWO   ORIGINAL PROGRAM (COMPLEMENT ONLY)    CR0121
001300*     11/09/98  T.HALVERSN  Y2K SWEEP - NO DATE FIELDS, NO-OP     CR0202
001400*     06/14/01  J.PELLETR   ADDED REVERSE STEP FOR AVITI INDEX-2  CR0234
001500*                           (RULES R6-R8), SPLIT OFF FROM THE
001600*                           ORIGINAL BASE-COST CALCULATOR SHAPE
001700*     09/30/04  J.PELLETR   NO CHANGE REQUIRED - REVIEWED AFTER   CR0255
001800*                           SMEDIT SUFFIX CHANGE, COMPLEMENT/
001900*                           REVERSE LOGIC UNAFFECTED
002000*     05/19/11  M.OKAFOR    NO CHANGE REQUIRED - CONFIRMED INDEX  CR0310
002100*                           NAME WIDTH STILL MATCHES I5-INDEX AS
002200*                           CARRIED ON SM-SAMPLE-REC
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS NEXT-PAGE.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600* RULE R6 - ONE-FOR-ONE BASE COMPLEMENT TABLE, A<->T, C<->G.
003700* ANY CHARACTER NOT LISTED (INCLUDING SPACE) PASSES THROUGH
003800* UNCHANGED VIA THE OTHERWISE LEG IN 160-COMPLEMENT-TABLE-CHECK.
003900 01  BASE-COMPLEMENT-TABLE.
004000     05  FILLER                      PIC X(02) VALUE "AT".
004100     05  FILLER                      PIC X(02) VALUE "TA".
004200     05  FILLER                      PIC X(02) VALUE "CG".
004300     05  FILLER                      PIC X(02) VALUE "GC".
004400 01  BASE-COMPLEMENT-TABLE-R REDEFINES BASE-COMPLEMENT-TABLE.
004500     05  BCT-ENTRY OCCURS 4 TIMES.
004600         10  BCT-FROM-BASE           PIC X(01).
004700         10  BCT-TO-BASE              PIC X(01).
004800
004900 01  MISC-WORK-FIELDS.
005000     05  WK-SUBSCR                    PIC 9(02) COMP.
005100     05  WK-REV-SUBSCR                PIC 9(02) COMP.
005200     05  FILLER                       PIC X(04).
005300
005400 01  WK-COMPLEMENT-SEQ                PIC X(30).
005500* HALF-LENGTH VIEW OF THE INTERMEDIATE COMPLEMENT FIELD, TRACED
005600* BY 100-COMPLEMENT-SEQUENCE ON EVERY CALL SO A BAD BASE TABLE
005700* ENTRY SHOWS UP ON SYSOUT WITHOUT A SEPARATE DEBUG RUN.
005800 01  WK-COMPLEMENT-SEQ-R REDEFINES WK-COMPLEMENT-SEQ.
005900     05  WK-COMPL-FIRST-HALF          PIC X(15).
006000     05  WK-COMPL-SECOND-HALF         PIC X(15).
006100
006200 LINKAGE SECTION.
006300 01  RC-REVCOMP-REC.
006400     05  RC-FUNCTION-SW               PIC X.
006500         88 RC-DO-COMPLEMENT-ONLY        VALUE "C".
006600         88 RC-DO-AVITI-INDEX2           VALUE "R".
006700     05  RC-INPUT-SEQ                 PIC X(30).
006800     05  RC-OUTPUT-SEQ                PIC X(30).
006900     05  FILLER                       PIC X(01).
007000* REDEFINES THE CALLER'S I/O GROUP AS A SINGLE STRING SO
007100* 900-TRACE-MISMATCH CAN DISPLAY BOTH FIELDS IN ONE SHOT WHEN THE
007200* CALLER SENDS AN UNRECOGNISED FUNCTION SWITCH.
007300 01  RC-REVCOMP-REC-R REDEFINES RC-REVCOMP-REC.
007400     05  RC-R-FUNCTION-SW             PIC X(01).
007500     05  RC-R-ALL-SEQ-CHARS           PIC X(61).
007600
007700 01  RETURN-CD                        PIC 9(4) COMP.
007800
007900 PROCEDURE DIVISION USING RC-REVCOMP-REC, RETURN-CD.
008000     MOVE ZERO TO RETURN-CD.
008100     IF RC-DO-COMPLEMENT-ONLY
008200         PERFORM 100-COMPLEMENT-SEQUENCE THRU 100-EXIT
008300         MOVE WK-COMPLEMENT-SEQ TO RC-OUTPUT-SEQ
008400     ELSE IF RC-DO-AVITI-INDEX2
008500*        RULE R8 - COMPLEMENT THEN REVERSE, VIA THE INTERMEDIATE
008600*        FIELD, MATCHING THE SOURCE'S TWO-STEP COMPUTATION.
008700         PERFORM 100-COMPLEMENT-SEQUENCE THRU 100-EXIT
008800         PERFORM 200-REVERSE-SEQUENCE THRU 200-EXIT
008900     ELSE
009000         PERFORM 900-TRACE-MISMATCH THRU 900-EXIT
009100         MOVE 16 TO RETURN-CD.
009200     GOBACK.
009300
009400* RULE R6 - COMPLEMENT RC-INPUT-SEQ INTO WK-COMPLEMENT-SEQ, ONE
009500* CHARACTER AT A TIME, LEAVING UNMATCHED CHARACTERS UNCHANGED.
009600 100-COMPLEMENT-SEQUENCE.
009700     MOVE RC-INPUT-SEQ TO WK-COMPLEMENT-SEQ.
009800     PERFORM 150-COMPLEMENT-ONE-CHAR THRU 150-EXIT
009900         VARYING WK-SUBSCR FROM 1 BY 1 UNTIL WK-SUBSCR > 30.
010000     DISPLAY "SMREVCOMP COMPLEMENT RESULT: " WK-COMPL-FIRST-HALF
010100         "/" WK-COMPL-SECOND-HALF.
010200 100-EXIT.
010300     EXIT.
010400
010500 150-COMPLEMENT-ONE-CHAR.
010600     PERFORM 160-COMPLEMENT-TABLE-CHECK THRU 160-EXIT
010700         VARYING WK-REV-SUBSCR FROM 1 BY 1 UNTIL WK-REV-SUBSCR > 4.
010800 150-EXIT.
010900     EXIT.
011000
011100 160-COMPLEMENT-TABLE-CHECK.
011200     IF RC-INPUT-SEQ(WK-SUBSCR:1) = BCT-FROM-BASE(WK-REV-SUBSCR)
011300         MOVE BCT-TO-BASE(WK-REV-SUBSCR)
011400             TO WK-COMPLEMENT-SEQ(WK-SUBSCR:1).
011500 160-EXIT.
011600     EXIT.
011700
011800* RULE R7 - REVERSE THE FIXED 30-CHARACTER SLOT, OUTPUT CHAR I =
011900* INPUT CHAR (31 - I).  TRAILING PAD SPACES BECOME LEADING SPACES.
012000 200-REVERSE-SEQUENCE.
012100     PERFORM 210-REVERSE-ONE-CHAR THRU 210-EXIT
012200         VARYING WK-SUBSCR FROM 1 BY 1 UNTIL WK-SUBSCR > 30.
012300 200-EXIT.
012400     EXIT.
012500
012600 210-REVERSE-ONE-CHAR.
012700     COMPUTE WK-REV-SUBSCR = 31 - WK-SUBSCR.
012800     MOVE WK-COMPLEMENT-SEQ(WK-REV-SUBSCR:1)
012900         TO RC-OUTPUT-SEQ(WK-SUBSCR:1).
013000 210-EXIT.
013100     EXIT.
013200
013300 900-TRACE-MISMATCH.
013400     DISPLAY "SMREVCOMP - UNRECOGNISED FUNCTION SWITCH/SEQ PAIR: "
013500         RC-R-FUNCTION-SW " " RC-R-ALL-SEQ-CHARS.
013600 900-EXIT.
013700     EXIT.
