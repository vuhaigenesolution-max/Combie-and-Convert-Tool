000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SMI7LKP.
000300 AUTHOR. R. OKONKWO.
000400 INSTALLATION. DDS LAB SYSTEMS.
000500 DATE-WRITTEN. 02/06/95.
000600 DATE-COMPILED. 02/06/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - LOOKS UP THE I7 INDEX NAME FOR A
001300*          GIVEN PRIMER/INDEX-SET NAME (RULE R4).  LOADS THE
001400*          INDEX-SET REFERENCE TABLE FROM INDEX-SET-FILE ON ITS
001500*          FIRST CALL ONLY (THE TABLE ARRIVES PRE-SORTED
001600*          ASCENDING BY IS-PRIMER, SO THE LOAD IS A STRAIGHT
001700*          READ LOOP - NO SORT-ON-LOAD NEEDED) AND SEARCHES IT
001800*          WITH SEARCH ALL (BINARY SEARCH) ON EVERY CALL AFTER
001900*          THAT.  THIS IS THE SAME "LOAD AN OCCURS TABLE ONCE,
002000*          SEARCH IT PER TRANSACTION" SHAPE TRMTSRCH USES FOR
002100*          ITS LAB-TEST TABLE, PACKAGED AS A CALLED SUBPROGRAM
002200*          SO SMCOMBN CAN DRIVE IT ONE SAMPLE ROW AT A TIME.
002300*
002400*          A PRIMER NOT FOUND IN THE TABLE IS NOT AN ERROR - THE
002500*          CALLER GETS SPACES BACK AND A MISS FLAG (R4 SAYS THE
002600*          SOURCE SPREADSHEET WOULD HAVE SHOWN #N/A HERE).
002700*
002800*     CHANGE LOG
002900*     ----------
003000*     02/06/95  R.OKONKWO   ORIGINAL PROGRAM                    CR0121
003100*     11/09/98  T.HALVERSN  Y2K SWEEP - NO DATE FIELDS, NO-OP   CR0202
003200*     06/14/01  J.PELLETR   CONVERTED FROM STANDALONE SEARCH    CR0234
003300*                           STEP TO A CALLED SUBPROGRAM FOR
003400*                           SMCOMBN, ADDED SM-IS-TALLY DEPENDING
003500*                           ON AND SEARCH ALL (TABLE IS SORTED)
003600*     09/30/04  J.PELLETR   NO CHANGE REQUIRED - REVIEWED AFTER  CR0255
003700*                           SMEDIT SUFFIX CHANGE, LOOKUP LOGIC
003800*                           UNAFFECTED
003900*     05/19/11  M.OKAFOR    RAISED SM-IS-MAX-ROWS HEADROOM       CR0310
004000*                           NOTE IN SMIDXSET AFTER A NEAR-MISS
004100*                           ON A LARGE PRIMER SET RUN
004200******************************************************************
004300
004400         REFERENCE FILE          -   DDS0002.INDEXSET.REF
004500
004600         DUMP FILE               -   SYSOUT
004700
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT INDEX-SET-FILE
006200     ASSIGN TO UT-S-IDXSET
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 132 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(132).
007500
007600****** THE LAB'S PRIMER/INDEX-SET REFERENCE TABLE, MAINTAINED BY
007700****** HAND AND RE-SORTED ASCENDING BY IS-PRIMER WHENEVER A NEW
007800****** PRIMER SET IS ISSUED.
007900 FD  INDEX-SET-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 45 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS FD-INDEX-SET-REC.
008500 01  FD-INDEX-SET-REC               PIC X(45).
008600* ALTERNATE FIELD-LEVEL VIEW OF THE RAW FD RECORD, USED ONLY FOR
008700* THE LOAD-TRACE DISPLAY IN 050- BELOW (THE TABLE ITSELF IS
008800* POPULATED FROM SM-INDEX-SET-REC, BUILT BY READ ... INTO).
008900 01  FD-INDEX-SET-REC-R REDEFINES FD-INDEX-SET-REC.
009000     05  FD-IS-PRIMER                PIC X(15).
009100     05  FD-IS-I7-NAME               PIC X(15).
009200     05  FD-IS-I5-NAME               PIC X(15).
009300
009400 WORKING-STORAGE SECTION.
009500
009600 01  FILE-STATUS-CODES.
009700     05  OFCODE                      PIC X(2).
009800         88 CODE-GOOD                    VALUE SPACES.
009900
010000     COPY SMIDXSET.
010100     COPY SMABEND.
010200
010300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010400     05 TABLE-ROWS-LOADED            PIC 9(5) COMP.
010500     05 LOOKUPS-DONE                 PIC 9(7) COMP.
010600     05 LOOKUP-MISSES                PIC 9(7) COMP.
010700
010800 01  FLAGS-AND-SWITCHES.
010900     05 TABLE-LOADED-SW              PIC X(01) VALUE "N".
011000         88 TABLE-IS-LOADED              VALUE "Y".
011100     05 MORE-TABLE-DATA-SW           PIC X(01) VALUE "Y".
011200         88 NO-MORE-TABLE-DATA           VALUE "N".
011300
011400* REDEFINES SM-IS-TALLY (COMP) AS DISPLAY DIGITS SO 850-CLOSE-
011500* FILES CAN DISPLAY THE FINAL ROW COUNT WITHOUT A SEPARATE
011600* EDITED-PICTURE WORKING-STORAGE FIELD.
011700 01  WS-TALLY-DISPLAY                PIC 9(5) VALUE 0.
011800 01  WS-TALLY-DISPLAY-R REDEFINES WS-TALLY-DISPLAY.
011900     05  WS-TALLY-DISP-CHARS         PIC X(05).
012000
012100 LINKAGE SECTION.
012200 01  LK-PRIMER                       PIC X(15).
012300* SPLIT VIEW OF THE CALLER'S PRIMER - 200-SEARCH-RTN USES THE
012400* 2-CHARACTER PREFIX WHEN IT TRACES A LOOKUP MISS TO SYSOUT SO
012500* THE LAB CAN SPOT A MISTYPED PRIMER FAMILY AT A GLANCE.
012600 01  LK-PRIMER-R REDEFINES LK-PRIMER.
012700     05  LK-PRIMER-PFX2              PIC X(02).
012800     05  LK-PRIMER-REST              PIC X(13).
012900 01  LK-I7-NAME                      PIC X(15).
013000 01  LK-MISS-SW                      PIC X(01).
013100     88 LK-LOOKUP-MISSED                 VALUE "Y".
013200     88 LK-LOOKUP-FOUND                  VALUE "N".
013300
013400 PROCEDURE DIVISION USING LK-PRIMER, LK-I7-NAME, LK-MISS-SW.
013500     IF NOT TABLE-IS-LOADED
013600         PERFORM 000-HOUSEKEEPING THRU 000-EXIT
013700         PERFORM 050-LOAD-INDEX-SET-TABLE THRU 050-EXIT
013800             UNTIL NO-MORE-TABLE-DATA
013900         PERFORM 850-CLOSE-FILES THRU 850-EXIT
014000         MOVE "Y" TO TABLE-LOADED-SW.
014100
014200     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
014300     GOBACK.
014400
014500 000-HOUSEKEEPING.
014600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014700     DISPLAY "******** SMI7LKP LOADING INDEX-SET TABLE ********".
014800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014900     MOVE ZERO TO SM-IS-TALLY.
015000     OPEN INPUT INDEX-SET-FILE.
015100     OPEN OUTPUT SYSOUT.
015200     PERFORM 900-READ-INDEX-SET THRU 900-EXIT.
015300     IF NO-MORE-TABLE-DATA
015400         MOVE "EMPTY INDEX-SET REFERENCE FILE" TO ABEND-REASON
015500         GO TO 1000-ABEND-RTN.
015600 000-EXIT.
015700     EXIT.
015800
015900 050-LOAD-INDEX-SET-TABLE.
016000     MOVE "050-LOAD-INDEX-SET-TABLE" TO PARA-NAME.
016100     ADD +1 TO SM-IS-TALLY.
016200     MOVE IS-PRIMER  TO IS-T-PRIMER  (SM-IS-TALLY).
016300     MOVE IS-I7-NAME TO IS-T-I7-NAME (SM-IS-TALLY).
016400     MOVE IS-I5-NAME TO IS-T-I5-NAME (SM-IS-TALLY).
016500     ADD +1 TO TABLE-ROWS-LOADED.
016600     IF SM-IS-TALLY = 1
016700         DISPLAY "FIRST INDEX-SET ROW LOADED: "
016800             FD-IS-PRIMER " / " FD-IS-I7-NAME " / " FD-IS-I5-NAME.
016900     PERFORM 900-READ-INDEX-SET THRU 900-EXIT.
017000 050-EXIT.
017100     EXIT.
017200
017300* RULE R4 - KEYED LOOKUP, PRIMERS -> INDEX-SET -> IS-I7-NAME.
017400* A MISS RETURNS SPACES AND SETS LK-MISS-SW, PER THE RULE.
017500 200-SEARCH-RTN.
017600     MOVE "200-SEARCH-RTN" TO PARA-NAME.
017700     MOVE SPACES TO LK-I7-NAME.
017800     MOVE "N" TO LK-MISS-SW.
017900     ADD +1 TO LOOKUPS-DONE.
018000
018100     SET IS-IDX TO 1.
018200     SEARCH ALL SM-IS-ENTRY
018300         AT END
018400             MOVE "Y" TO LK-MISS-SW
018500             ADD +1 TO LOOKUP-MISSES
018600             DISPLAY "I7 LOOKUP MISS, PRIMER FAMILY: "
018700                 LK-PRIMER-PFX2
018800         WHEN IS-T-PRIMER(IS-IDX) = LK-PRIMER
018900             MOVE IS-T-I7-NAME(IS-IDX) TO LK-I7-NAME
019000     END-SEARCH.
019100 200-EXIT.
019200     EXIT.
019300
019400 850-CLOSE-FILES.
019500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
019600     MOVE SM-IS-TALLY TO WS-TALLY-DISPLAY.
019700     DISPLAY "INDEX-SET TABLE ROWS LOADED: " WS-TALLY-DISP-CHARS.
019800     CLOSE INDEX-SET-FILE, SYSOUT.
019900 850-EXIT.
020000     EXIT.
020100
020200 900-READ-INDEX-SET.
020300     MOVE "900-READ-INDEX-SET" TO PARA-NAME.
020400     READ INDEX-SET-FILE INTO SM-INDEX-SET-REC
020500         AT END MOVE "N" TO MORE-TABLE-DATA-SW
020600         GO TO 900-EXIT
020700     END-READ.
020800 900-EXIT.
020900     EXIT.
021000
021100 1000-ABEND-RTN.
021200     WRITE SYSOUT-REC FROM SM-ABEND-REC.
021300     DISPLAY "*** ABNORMAL END OF JOB - SMI7LKP ***" UPON CONSOLE.
021400     DIVIDE ZERO-VAL INTO ONE-VAL.
