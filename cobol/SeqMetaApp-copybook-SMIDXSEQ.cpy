000100******************************************************************
000200* COPY MEMBER:  SMIDXSEQ                                          
000300* LIBRARY:      DDS0002.SEQBATCH.COPYLIB(SMIDXSEQ)                
000400*                                                                 
000500* INDEX-SEQ REFERENCE TABLE - MAPS AN INDEX NAME (I7 OR I5) TO    
000600* ITS NUCLEOTIDE SEQUENCE.  ARRIVES SORTED ASCENDING BY           
000700* SQ-INDEX-NAME SO SMSQLKP CAN LOAD IT ONCE AND SEARCH IT WITH    
000800* SEARCH ALL, THE SAME CONVENTION AS SMIDXSET/SMI7LKP.            
000900*                                                                 
001000*     CHANGE LOG
001100*     ----------
001200*     02/06/95  R.OKONKWO   ORIGINAL COPY MEMBER                CR0121
001300*     11/09/98  T.HALVERSN  Y2K SWEEP - NO DATE FIELDS, NO-OP   CR0202
001400*     06/14/01  J.PELLETR   ADDED OCCURS TABLE FOR SMSQLKP       CR0234
001500*     09/30/04  J.PELLETR   NO CHANGE REQUIRED - REVIEWED AFTER CR0255
001600*                           SMEDIT SUFFIX CHANGE, LAYOUT
001700*                           UNAFFECTED
001800*     05/19/11  M.OKAFOR    RAISED SM-SQ-MAX-ROWS FROM 500 TO   CR0310
001900*                           2000 AFTER A NEAR-MISS ON A LARGE
002000*                           INDEX-SEQ RUN
002100*     08/11/18  K.ANANTH    NO CHANGE REQUIRED - REVIEWED FOR   CR0366
002200*                           SMCONVRT/SMRPT CONVERT-COMPLETION
002300*                           WORK, TABLE LAYOUT UNAFFECTED
002400******************************************************************
002500*                                                                 
002600 01  SM-INDEX-SEQ-REC.                                            
002700     05  SQ-INDEX-NAME           PIC X(15).                       
002800     05  SQ-SEQUENCE             PIC X(30).                       
002900*                                                                 
003000* IN-MEMORY TABLE LOADED ONCE BY SMSQLKP AT FIRST CALL.           
003100*                                                                 
003200 01  SM-INDEX-SEQ-TABLE.                                          
003300     05  SM-SQ-TALLY             PIC 9(4) COMP.                   
003400     05  SM-SQ-ENTRY OCCURS 1 TO 2000 TIMES                       
003500             DEPENDING ON SM-SQ-TALLY                             
003600             ASCENDING KEY IS SQ-T-INDEX-NAME                     
003700             INDEXED BY SQ-IDX.                                   
003800         10  SQ-T-INDEX-NAME     PIC X(15).                       
003900         10  SQ-T-SEQUENCE       PIC X(30).                       
