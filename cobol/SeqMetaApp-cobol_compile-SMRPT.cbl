000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SMRPT.
000400 AUTHOR. R. OKONKWO.
000500 INSTALLATION. DDS LAB SYSTEMS.
000600 DATE-WRITTEN. 06/14/01.
000700 DATE-COMPILED. 06/14/01.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS THE BATCH SUMMARY REPORT (SEQRPT) -
001400*          LAST STEP OF THE COMBINE/CONVERT RUN.  IT READS THE
001500*          SMCNTL-FILE WORK FILE SMCOMBN WROTE (ONE SM-GROUP-
001600*          TOTALS-REC PER (RUN,DATE) GROUP) AND PRINTS ONE DETAIL
001700*          LINE PER GROUP, THEN READS THE ONE SM-CONVERT-TOTALS-
001800*          REC SMCONVRT WROTE AND PRINTS THE RUN'S CONVERT
001900*          COMPLETION LINE.
002000*
002100*          THIS IS A SUMMARY REPORT, NOT A DETAIL EXTRACT - EACH
002200*          GROUP ALREADY ARRIVES AS ONE PRE-TOTALED RECORD, SO
002300*          THE "CONTROL BREAK" HERE IS ONE DETAIL LINE PER RECORD
002400*          READ, IN THE SAME ORDER SMCOMBN PROCESSED THE GROUPS,
002500*          WITH RUNNING GRAND TOTALS CARRIED IN
002600*          COUNTERS-AND-ACCUMULATORS.
002700*
002800*     CHANGE LOG
002900*     ----------
003000*     06/14/01  J.PELLETR   ORIGINAL PROGRAM                      CR0234
003100*     10/02/02  T.HALVERSN  CENTURY-WINDOW REVIEW - REPORT DATE   CR0201
003200*                           HEADER CONFIRMED 4-DIGIT YEAR, WITH
003300*                           THE CENTURY FORCED TO "20"
003400*     09/30/04  J.PELLETR   ADDED LOOKUP-MISSES COLUMN             CR0255
003500*     05/19/11  M.OKAFOR    NO CHANGE REQUIRED - GROUP-BANNER      CR0310
003600*                           SPLIT IS INVISIBLE TO THIS PROGRAM,
003700*                           WHICH ONLY EVER SAW SMCNTL-FILE
003800*     08/11/18  K.ANANTH    ADDED THE CONVERT-COMPLETION LINE,     CR0366
003900*                           READ FROM THE NEW SMCVCNT-FILE
004000*     03/04/19  K.ANANTH    NO CHANGE REQUIRED - REVIEWED AFTER    CR0370
004100*                           SMCONVRT PROGRESS-PERCENT ADD, REPORT
004200*                           LAYOUT UNAFFECTED
004300*     07/15/19  K.ANANTH    ADDED SMCVCNT-IN-REC-R FIELD-LEVEL     CR0372
004400*                           VIEW AND A LOAD-TRACE DISPLAY, SAME
004500*                           PATTERN SMSQLKP USES FOR ITS FD RECORD
004600******************************************************************
004700
004800        CONTROL INPUT           -   DDS0002.SMCNTL.OUT (FROM SMCOMBN)
004900        CONVERT TOTALS INPUT    -   DDS0002.SMCVCNT.OUT (FROM SMCONVRT)
005000
005100        REPORT OUTPUT           -   DDS0002.SMRPT.OUT
005200
005300        DUMP FILE               -   SYSOUT
005400
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS NEXT-PAGE.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT SMCNTL-FILE
006900     ASSIGN TO UT-S-SMCNTL
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT SMCVCNT-FILE
007400     ASSIGN TO UT-S-SMCVCNT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE2.
007700
007800     SELECT SMRPT-FILE
007900     ASSIGN TO UT-S-SMRPT
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE3.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(132).
009200
009300****** ONE SM-GROUP-TOTALS-REC PER (RUN,DATE) GROUP, WRITTEN BY
009400****** SMCOMBN'S 700-CLOSE-GROUP - SMCNTL-ALL-CHARS LETS 950-READ-
009500****** SMCNTL SKIP A STRAY BLANK LINE THE SAME WAY OTHER PROGRAMS
009600****** TEST FOR AN ALL-BLANK RECORD.
009700 FD  SMCNTL-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 40 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SMCNTL-IN-REC.
010300 01  SMCNTL-IN-REC                  PIC X(40).
010400 01  SMCNTL-IN-REC-R REDEFINES SMCNTL-IN-REC.
010500     05  SMCNTL-ALL-CHARS           PIC X(40).
010600
010700****** THE ONE-ROW CONVERT-RUN SUMMARY SMCONVRT WROTE.
010800 FD  SMCVCNT-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 28 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SMCVCNT-IN-REC.
011400 01  SMCVCNT-IN-REC                 PIC X(28).
011500* ALTERNATE FIELD-LEVEL VIEW OF THE RAW FD RECORD, USED ONLY FOR
011600* THE CONVERT-TOTALS TRACE DISPLAY IN 960-READ-SMCVCNT BELOW.
011700 01  SMCVCNT-IN-REC-R REDEFINES SMCVCNT-IN-REC.
011800     05  FD-CT-INPUTS-PROCESSED     PIC 9(05).
011900     05  FD-CT-EXPORTS-COMPLETED    PIC 9(05).
012000     05  FD-CT-RECORDS-EXPORTED     PIC 9(07).
012100     05  FD-CT-FINAL-PERCENT        PIC 9(03).
012200     05  FILLER                     PIC X(08).
012300
012400 FD  SMRPT-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS SMRPT-OUT-REC.
013000 01  SMRPT-OUT-REC                  PIC X(132).
013100
013200 WORKING-STORAGE SECTION.
013300
013400 01  FILE-STATUS-CODES.
013500     05  OFCODE                      PIC X(2).
013600         88 CODE-GOOD                    VALUE SPACES.
013700     05  OFCODE2                     PIC X(2).
013800         88 CODE2-GOOD                   VALUE SPACES.
013900     05  OFCODE3                     PIC X(2).
014000         88 CODE3-GOOD                   VALUE SPACES.
014100
014200     COPY SMDERIVE.
014300     COPY SMABEND.
014400
014500 01  WS-DATE                         PIC 9(6).
014600
014700* ALTERNATE VIEW OF WS-DATE SO THE TITLE LINE CAN RENDER THE RUN
014800* DATE DD/MM/YYYY, CENTURY FORCED TO "20" (Y2K, CR0201).
014900 01  WS-DATE-R REDEFINES WS-DATE.
015000     05  WS-DATE-YY                  PIC 9(02).
015100     05  WS-DATE-MM                  PIC 9(02).
015200     05  WS-DATE-DD                  PIC 9(02).
015300
015400 01  WS-TITLE-REC.
015500     05  FILLER                      PIC X(01) VALUE SPACE.
015600     05  FILLER                      PIC X(30)
015700         VALUE "COMBINE/CONVERT BATCH SUMMARY".
015800     05  FILLER                      PIC X(45) VALUE SPACES.
015900     05  FILLER                      PIC X(06) VALUE "DATE: ".
016000     05  RPT-DATE-O                  PIC X(10).
016100     05  FILLER                      PIC X(40) VALUE SPACES.
016200
016300 01  WS-COLM-HDR-REC.
016400     05  FILLER                      PIC X(01) VALUE SPACE.
016500     05  FILLER                      PIC X(21) VALUE "GROUP (RUN_DATE)".
016600     05  FILLER                      PIC X(12) VALUE "RECORDS".
016700     05  FILLER                      PIC X(15) VALUE "DUP-LABCODES".
016800     05  FILLER                      PIC X(14) VALUE "DUP-PRIMERS".
016900     05  FILLER                      PIC X(15) VALUE "LOOKUP-MISSES".
017000     05  FILLER                      PIC X(54) VALUE SPACES.
017100
017200 01  WS-DETAIL-REC.
017300     05  FILLER                      PIC X(01) VALUE SPACE.
017400     05  RPT-GROUP-KEY-O             PIC X(20).
017500     05  FILLER                      PIC X(02) VALUE SPACES.
017600     05  RPT-RECORDS-O               PIC ZZZZ9.
017700     05  FILLER                      PIC X(08) VALUE SPACES.
017800     05  RPT-DUP-LABCODES-O          PIC ZZ9.
017900     05  FILLER                      PIC X(12) VALUE SPACES.
018000     05  RPT-DUP-PRIMERS-O           PIC ZZ9.
018100     05  FILLER                      PIC X(11) VALUE SPACES.
018200     05  RPT-LOOKUP-MISSES-O         PIC ZZ9.
018300     05  FILLER                      PIC X(64) VALUE SPACES.
018400
018500 01  WS-GRAND-TOTAL-REC.
018600     05  FILLER                      PIC X(01) VALUE SPACE.
018700     05  FILLER                      PIC X(20) VALUE
018800         "GRAND TOTAL GROUPS:".
018900     05  RPT-GRAND-GROUPS-O          PIC ZZ9.
019000     05  FILLER                      PIC X(03) VALUE SPACES.
019100     05  FILLER                      PIC X(09) VALUE "RECORDS: ".
019200     05  RPT-GRAND-RECORDS-O         PIC ZZZZ9.
019300     05  FILLER                      PIC X(91) VALUE SPACES.
019400
019500 01  WS-CONVERT-LINE-REC.
019600     05  FILLER                      PIC X(01) VALUE SPACE.
019700     05  FILLER                      PIC X(27) VALUE
019800         "CONVERT EXPORTS COMPLETED:".
019900     05  RPT-EXPORTS-COMPLETED-O     PIC ZZ9.
020000     05  FILLER                      PIC X(03) VALUE SPACES.
020100     05  FILLER                      PIC X(16) VALUE "FINAL PROGRESS:".
020200     05  RPT-FINAL-PERCENT-O         PIC ZZ9.
020300     05  FILLER                      PIC X(79) VALUE SPACES.
020400
020500 01  WS-BLANK-LINE.
020600     05  FILLER                      PIC X(132) VALUE SPACES.
020700
020800 01  COUNTERS-AND-ACCUMULATORS.
020900     05 GROUPS-PROCESSED             PIC 9(5) COMP.
021000     05 GRAND-GROUP-COUNT            PIC 9(3) COMP.
021100     05 GRAND-RECORD-COUNT           PIC 9(7) COMP.
021200
021300 01  FLAGS-AND-SWITCHES.
021400     05 MORE-GROUPS-SW               PIC X(01) VALUE "Y".
021500         88 NO-MORE-GROUPS               VALUE "N".
021600     05 MORE-CONVERT-SW              PIC X(01) VALUE "Y".
021700         88 NO-MORE-CONVERT               VALUE "N".
021800
021900 PROCEDURE DIVISION.
022000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022100     PERFORM 100-MAINLINE THRU 100-EXIT
022200             UNTIL NO-MORE-GROUPS.
022300     PERFORM 900-CLEANUP THRU 900-EXIT.
022400     MOVE +0 TO RETURN-CODE.
022500     GOBACK.
022600
022700 000-HOUSEKEEPING.
022800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022900     DISPLAY "******** BEGIN JOB SMRPT ********".
023000     ACCEPT  WS-DATE FROM DATE.
023100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023200     OPEN INPUT  SMCNTL-FILE, SMCVCNT-FILE.
023300     OPEN OUTPUT SMRPT-FILE, SYSOUT.
023400     PERFORM 950-READ-SMCNTL THRU 950-EXIT.
023500
023600     IF NO-MORE-GROUPS
023700         MOVE "EMPTY CONTROL FILE - NO GROUPS TO REPORT"
023800             TO ABEND-REASON
023900         GO TO 1000-ABEND-RTN.
024000
024100     PERFORM 700-WRITE-TITLE-LINE THRU 700-EXIT.
024200     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
024300 000-EXIT.
024400     EXIT.
024500
024600 100-MAINLINE.
024700     MOVE "100-MAINLINE" TO PARA-NAME.
024800     PERFORM 200-WRITE-DETAIL-LINE THRU 200-EXIT.
024900     ADD +1 TO GROUPS-PROCESSED.
025000     PERFORM 950-READ-SMCNTL THRU 950-EXIT.
025100 100-EXIT.
025200     EXIT.
025300
025400 200-WRITE-DETAIL-LINE.
025500     MOVE "200-WRITE-DETAIL-LINE" TO PARA-NAME.
025600     MOVE SPACES TO WS-DETAIL-REC.
025700     STRING GT-RUN-NAME   DELIMITED BY SPACE
025800            "_"           DELIMITED BY SIZE
025900            GT-RUN-DATE   DELIMITED BY SIZE
026000       INTO RPT-GROUP-KEY-O.
026100     MOVE GT-RECORD-COUNT TO RPT-RECORDS-O.
026200     MOVE GT-DUP-LABCODE-CNT TO RPT-DUP-LABCODES-O.
026300     MOVE GT-DUP-PRIMERS-CNT TO RPT-DUP-PRIMERS-O.
026400     MOVE GT-LOOKUP-MISSES TO RPT-LOOKUP-MISSES-O.
026500     WRITE SMRPT-OUT-REC FROM WS-DETAIL-REC
026600         AFTER ADVANCING 1.
026700
026800     ADD +1 TO GRAND-GROUP-COUNT.
026900     ADD GT-RECORD-COUNT TO GRAND-RECORD-COUNT.
027000 200-EXIT.
027100     EXIT.
027200
027300 700-WRITE-TITLE-LINE.
027400     MOVE "700-WRITE-TITLE-LINE" TO PARA-NAME.
027500     MOVE WS-DATE-DD TO RPT-DATE-O(1:2).
027600     MOVE "/" TO RPT-DATE-O(3:1).
027700     MOVE WS-DATE-MM TO RPT-DATE-O(4:2).
027800     MOVE "/" TO RPT-DATE-O(6:1).
027900     MOVE "20" TO RPT-DATE-O(7:2).
028000     MOVE WS-DATE-YY TO RPT-DATE-O(9:2).
028100     WRITE SMRPT-OUT-REC FROM WS-TITLE-REC
028200         AFTER ADVANCING NEXT-PAGE.
028300     WRITE SMRPT-OUT-REC FROM WS-BLANK-LINE
028400         AFTER ADVANCING 1.
028500 700-EXIT.
028600     EXIT.
028700
028800 720-WRITE-COLM-HDR.
028900     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
029000     WRITE SMRPT-OUT-REC FROM WS-COLM-HDR-REC
029100         AFTER ADVANCING 1.
029200 720-EXIT.
029300     EXIT.
029400
029500 800-WRITE-GRAND-TOTAL.
029600     MOVE "800-WRITE-GRAND-TOTAL" TO PARA-NAME.
029700     MOVE SPACES TO WS-GRAND-TOTAL-REC.
029800     MOVE GRAND-GROUP-COUNT TO RPT-GRAND-GROUPS-O.
029900     MOVE GRAND-RECORD-COUNT TO RPT-GRAND-RECORDS-O.
030000     WRITE SMRPT-OUT-REC FROM WS-BLANK-LINE
030100         AFTER ADVANCING 1.
030200     WRITE SMRPT-OUT-REC FROM WS-GRAND-TOTAL-REC
030300         AFTER ADVANCING 1.
030400 800-EXIT.
030500     EXIT.
030600
030700 820-WRITE-CONVERT-LINE.
030800     MOVE "820-WRITE-CONVERT-LINE" TO PARA-NAME.
030900     PERFORM 960-READ-SMCVCNT THRU 960-EXIT.
031000     IF NO-MORE-CONVERT
031100         GO TO 820-EXIT.
031200
031300     MOVE SPACES TO WS-CONVERT-LINE-REC.
031400     MOVE CT-EXPORTS-COMPLETED TO RPT-EXPORTS-COMPLETED-O.
031500     MOVE CT-FINAL-PERCENT TO RPT-FINAL-PERCENT-O.
031600     WRITE SMRPT-OUT-REC FROM WS-CONVERT-LINE-REC
031700         AFTER ADVANCING 1.
031800 820-EXIT.
031900     EXIT.
032000
032100 850-CLOSE-FILES.
032200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032300     CLOSE SMCNTL-FILE, SMCVCNT-FILE, SMRPT-FILE, SYSOUT.
032400 850-EXIT.
032500     EXIT.
032600
032700 900-CLEANUP.
032800     MOVE "900-CLEANUP" TO PARA-NAME.
032900     PERFORM 800-WRITE-GRAND-TOTAL THRU 800-EXIT.
033000     PERFORM 820-WRITE-CONVERT-LINE THRU 820-EXIT.
033100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033200     DISPLAY "** GROUPS REPORTED **".
033300     DISPLAY GROUPS-PROCESSED.
033400     DISPLAY "** GRAND TOTAL RECORDS **".
033500     DISPLAY GRAND-RECORD-COUNT.
033600     DISPLAY "******** NORMAL END OF JOB SMRPT ********".
033700 900-EXIT.
033800     EXIT.
033900
034000 950-READ-SMCNTL.
034100     MOVE "950-READ-SMCNTL" TO PARA-NAME.
034200     READ SMCNTL-FILE INTO SM-GROUP-TOTALS-REC
034300         AT END MOVE "N" TO MORE-GROUPS-SW
034400         GO TO 950-EXIT
034500     END-READ.
034600     IF SMCNTL-ALL-CHARS = SPACES
034700         MOVE "N" TO MORE-GROUPS-SW
034800     END-IF.
034900 950-EXIT.
035000     EXIT.
035100
035200 960-READ-SMCVCNT.
035300     MOVE "960-READ-SMCVCNT" TO PARA-NAME.
035400     READ SMCVCNT-FILE INTO SM-CONVERT-TOTALS-REC
035500         AT END MOVE "N" TO MORE-CONVERT-SW
035600         GO TO 960-EXIT
035700     END-READ.
035800     DISPLAY "CONVERT TOTALS ROW READ - EXPORTS: "
035900         FD-CT-EXPORTS-COMPLETED " PERCENT: " FD-CT-FINAL-PERCENT.
036000 960-EXIT.
036100     EXIT.
036200
036300 1000-ABEND-RTN.
036400     WRITE SYSOUT-REC FROM SM-ABEND-REC.
036500     DISPLAY "*** ABNORMAL END OF JOB - SMRPT ***" UPON CONSOLE.
036600     DIVIDE ZERO-VAL INTO ONE-VAL.
036700
036800
