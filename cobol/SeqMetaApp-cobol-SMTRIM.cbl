000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SMTRIM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. DDS LAB SYSTEMS.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*     CHANGE LOG
001100*     ----------
001200*     03/14/89  J.SAYLES    ORIGINAL PROGRAM (STRLTH)              CR0090
001300*     11/09/98  T.HALVERSN  Y2K SWEEP - NO DATE FIELDS, NO-OP      CR0202
001400*     06/14/01  J.PELLETR   RE-HOSTED AS SMTRIM FOR THE SAMPLE     CR0234
001500*                           IDENTIFIER BUILD (RULE R3) - FIELD
001600*                           NARROWED FROM 255 TO 20 CHARACTERS,
001700*                           MECHANISM OTHERWISE UNCHANGED
001800*     09/30/04  J.PELLETR   NO CHANGE REQUIRED - REVIEWED AFTER    CR0255
001900*                           SMEDIT SUFFIX CHANGE, TRIM LOGIC
002000*                           UNAFFECTED
002100*     05/19/11  M.OKAFOR    NO CHANGE REQUIRED - CONFIRMED FIELD   CR0310
002200*                           WIDTH STILL MATCHES IMP-SAMPLE-NAME
002300*                           BUILD IN SMCOMBN 550-BUILD-IMPORT-REC
002400*     02/11/13  M.OKAFOR    REWORKED SCAN TO DROP FUNCTION         CR0320
002500*                           REVERSE/TEMP-TXT - NOW SCANS TEXT1
002600*                           BACKWARD FOR THE LAST NON-SPACE BYTE;
002700*                           RETURN-LTH UNCHANGED FOR ANY CALLER
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS NEXT-PAGE.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05 WS-TRIM-IDX                  PIC 9(4) COMP.
004300     05  FILLER                      PIC X(20).
004400
004500 01  FLAGS-AND-SWITCHES.
004600     05  WS-NONSPACE-SW              PIC X(01) VALUE "N".
004700         88  WS-NONSPACE-FOUND           VALUE "Y".
004800     05  FILLER                      PIC X(03).
004900
005000* REDEFINES THE BACKWARD-SCAN INDEX (COMP) AS DISPLAY DIGITS FOR
005100* THE TRIMMED-LENGTH TRACE BELOW.
005200 01  WS-TRIM-IDX-DISPLAY             PIC 9(4) VALUE 0.
005300 01  WS-TRIM-IDX-DISPLAY-R REDEFINES WS-TRIM-IDX-DISPLAY.
005400     05  WS-TRIM-IDX-DISP-CHARS      PIC X(04).
005500
005600 LINKAGE SECTION.
005700 01  TEXT1                           PIC X(20).
005800* SPLIT VIEW OF THE CALLER'S FIELD - USED ONLY IN THE RARE CASE
005900* THE CALLER PASSES LOW-VALUES, SO THE TRACE SHOWS WHICH HALF
006000* OF THE FIELD WAS BAD.
006100 01  TEXT1-R REDEFINES TEXT1.
006200     05  TEXT1-FIRST-HALF            PIC X(10).
006300     05  TEXT1-SECOND-HALF           PIC X(10).
006400* THREE-WAY VIEW OF THE SAME FIELD FOR THE ALL-SPACE TRACE - A
006500* SHORTER SLICE ON EACH SIDE MAKES AN ALL-LOW-VALUES FIELD EASIER
006600* TO SPOT ON THE SYSOUT LISTING THAN THE TWO-WAY VIEW ALONE.
006700 01  TEXT1-R3 REDEFINES TEXT1.
006800     05  TEXT1-THIRD-1               PIC X(07).
006900     05  TEXT1-THIRD-2               PIC X(07).
007000     05  TEXT1-THIRD-3               PIC X(06).
007100 01  RETURN-LTH                      PIC S9(4).
007200
007300* RULE R3 - TRIMMED LENGTH OF THE CALLER'S FIELD, COMPUTED BY
007400* SCANNING BACKWARD FROM THE LAST BYTE FOR THE FIRST CHARACTER
007500* THAT IS NEITHER A SPACE NOR LOW-VALUES.  NO FUNCTION REVERSE
007600* IS USED HERE - THE SCAN RUNS DIRECTLY AGAINST TEXT1.
007700 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007800     MOVE 0 TO RETURN-LTH.
007900     MOVE "N" TO WS-NONSPACE-SW.
008000     MOVE LENGTH OF TEXT1 TO WS-TRIM-IDX.
008100     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
008200         UNTIL WS-NONSPACE-FOUND OR WS-TRIM-IDX = ZERO.
008300     IF WS-NONSPACE-FOUND
008400         ADD WS-TRIM-IDX TO RETURN-LTH
008500     ELSE
008600         DISPLAY "SMTRIM - ALL-SPACE FIELD, THIRDS: "
008700             TEXT1-THIRD-1 "/" TEXT1-THIRD-2 "/" TEXT1-THIRD-3.
008800     MOVE WS-TRIM-IDX TO WS-TRIM-IDX-DISPLAY.
008900     DISPLAY "SMTRIM - TRIMMED LENGTH " WS-TRIM-IDX-DISP-CHARS
009000         " HALVES: " TEXT1-FIRST-HALF " / " TEXT1-SECOND-HALF.
009100     GOBACK.
009200
009300 100-SCAN-BACKWARD.
009400     IF TEXT1(WS-TRIM-IDX:1) NOT = SPACE
009500             AND TEXT1(WS-TRIM-IDX:1) NOT = LOW-VALUE
009600         SET WS-NONSPACE-FOUND TO TRUE
009700     ELSE
009800         SUBTRACT 1 FROM WS-TRIM-IDX.
009900 100-EXIT.
010000     EXIT.
