000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SMSQLKP.
000300 AUTHOR. R. OKONKWO.
000400 INSTALLATION. DDS LAB SYSTEMS.
000500 DATE-WRITTEN. 02/06/95.
000600 DATE-COMPILED. 02/06/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - LOOKS UP THE NUCLEOTIDE SEQUENCE
001300*          FOR A GIVEN INDEX NAME (RULE R5).  SMCOMBN CALLS THIS
001400*          TWICE PER SAMPLE ROW - ONCE FOR THE I7 INDEX NAME AND
001500*          ONCE FOR THE I5 INDEX NAME.  SIBLING OF SMI7LKP; SAME
001600*          LOAD-ONCE/SEARCH ALL SHAPE, DIFFERENT REFERENCE FILE.
001700*
001800*          A MISSING KEY RETURNS SPACES AND A MISS FLAG, SAME AS
001900*          SMI7LKP (R4/R5 HANDLE A MISS THE SAME WAY).
002000*
002100*     CHANGE LOG
002200*     ----------
002300*     02/06/95  R.OKONKWO   ORIGINAL PROGRAM                    CR0121
002400*     11/09/98  T.HALVERSN  Y2K SWEEP - NO DATE FIELDS, NO-OP   CR0202
002500*     06/14/01  J.PELLETR   CONVERTED FROM STANDALONE SEARCH    CR0234
002600*                           STEP TO A CALLED SUBPROGRAM, ADDED
002700*                           SM-SQ-TALLY DEPENDING ON, SEARCH ALL
002800*     09/30/04  J.PELLETR   NO CHANGE REQUIRED - REVIEWED AFTER  CR0255
002900*                           SMEDIT SUFFIX CHANGE, LOOKUP LOGIC
003000*                           UNAFFECTED
003100*     05/19/11  M.OKAFOR    RAISED SM-SQ-MAX-ROWS HEADROOM NOTE  CR0310
003200*                           IN SMIDXSEQ AFTER A NEAR-MISS ON A
003300*                           LARGE INDEX-SEQ RUN
003400******************************************************************
003500
003600         REFERENCE FILE          -   DDS0002.INDEXSEQ.REF
003700
003800         DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT INDEX-SEQ-FILE
005400     ASSIGN TO UT-S-IDXSEQ
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS OFCODE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 132 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC  PIC X(132).
006700
006800****** THE LAB'S INDEX-NAME/NUCLEOTIDE-SEQUENCE REFERENCE TABLE,
006900****** RE-SORTED ASCENDING BY SQ-INDEX-NAME WHENEVER A NEW INDEX
007000****** IS ISSUED.
007100 FD  INDEX-SEQ-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 45 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS FD-INDEX-SEQ-REC.
007700 01  FD-INDEX-SEQ-REC               PIC X(45).
007800* ALTERNATE FIELD-LEVEL VIEW OF THE RAW FD RECORD, USED ONLY FOR
007900* THE LOAD-TRACE DISPLAY IN 050- BELOW.
008000 01  FD-INDEX-SEQ-REC-R REDEFINES FD-INDEX-SEQ-REC.
008100     05  FD-SQ-INDEX-NAME            PIC X(15).
008200     05  FD-SQ-SEQUENCE              PIC X(30).
008300
008400 WORKING-STORAGE SECTION.
008500
008600 01  FILE-STATUS-CODES.
008700     05  OFCODE                      PIC X(2).
008800         88 CODE-GOOD                    VALUE SPACES.
008900
009000     COPY SMIDXSEQ.
009100     COPY SMABEND.
009200
009300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009400     05 TABLE-ROWS-LOADED            PIC 9(5) COMP.
009500     05 LOOKUPS-DONE                 PIC 9(7) COMP.
009600     05 LOOKUP-MISSES                PIC 9(7) COMP.
009700
009800 01  FLAGS-AND-SWITCHES.
009900     05 TABLE-LOADED-SW              PIC X(01) VALUE "N".
010000         88 TABLE-IS-LOADED              VALUE "Y".
010100     05 MORE-TABLE-DATA-SW           PIC X(01) VALUE "Y".
010200         88 NO-MORE-TABLE-DATA           VALUE "N".
010300
010400* REDEFINES SM-SQ-TALLY (COMP) AS DISPLAY DIGITS FOR 850-.
010500 01  WS-TALLY-DISPLAY                PIC 9(5) VALUE 0.
010600 01  WS-TALLY-DISPLAY-R REDEFINES WS-TALLY-DISPLAY.
010700     05  WS-TALLY-DISP-CHARS         PIC X(05).
010800
010900 LINKAGE SECTION.
011000 01  LK-INDEX-NAME                   PIC X(15).
011100* SPLIT VIEW OF THE CALLER'S INDEX NAME - USED THE SAME WAY
011200* SMI7LKP SPLITS LK-PRIMER, FOR THE MISS-TRACE DISPLAY.
011300 01  LK-INDEX-NAME-R REDEFINES LK-INDEX-NAME.
011400     05  LK-INDEX-PFX2                PIC X(02).
011500     05  LK-INDEX-REST                PIC X(13).
011600 01  LK-SEQUENCE                     PIC X(30).
011700 01  LK-MISS-SW                      PIC X(01).
011800     88 LK-LOOKUP-MISSED                 VALUE "Y".
011900     88 LK-LOOKUP-FOUND                  VALUE "N".
012000
012100 PROCEDURE DIVISION USING LK-INDEX-NAME, LK-SEQUENCE, LK-MISS-SW.
012200     IF NOT TABLE-IS-LOADED
012300         PERFORM 000-HOUSEKEEPING THRU 000-EXIT
012400         PERFORM 050-LOAD-INDEX-SEQ-TABLE THRU 050-EXIT
012500             UNTIL NO-MORE-TABLE-DATA
012600         PERFORM 850-CLOSE-FILES THRU 850-EXIT
012700         MOVE "Y" TO TABLE-LOADED-SW.
012800
012900     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
013000     GOBACK.
013100
013200 000-HOUSEKEEPING.
013300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013400     DISPLAY "******** SMSQLKP LOADING INDEX-SEQ TABLE ********".
013500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
013600     MOVE ZERO TO SM-SQ-TALLY.
013700     OPEN INPUT INDEX-SEQ-FILE.
013800     OPEN OUTPUT SYSOUT.
013900     PERFORM 900-READ-INDEX-SEQ THRU 900-EXIT.
014000     IF NO-MORE-TABLE-DATA
014100         MOVE "EMPTY INDEX-SEQ REFERENCE FILE" TO ABEND-REASON
014200         GO TO 1000-ABEND-RTN.
014300 000-EXIT.
014400     EXIT.
014500
014600 050-LOAD-INDEX-SEQ-TABLE.
014700     MOVE "050-LOAD-INDEX-SEQ-TABLE" TO PARA-NAME.
014800     ADD +1 TO SM-SQ-TALLY.
014900     MOVE SQ-INDEX-NAME TO SQ-T-INDEX-NAME (SM-SQ-TALLY).
015000     MOVE SQ-SEQUENCE   TO SQ-T-SEQUENCE   (SM-SQ-TALLY).
015100     ADD +1 TO TABLE-ROWS-LOADED.
015200     IF SM-SQ-TALLY = 1
015300         DISPLAY "FIRST INDEX-SEQ ROW LOADED: "
015400             FD-SQ-INDEX-NAME " / " FD-SQ-SEQUENCE.
015500     PERFORM 900-READ-INDEX-SEQ THRU 900-EXIT.
015600 050-EXIT.
015700     EXIT.
015800
015900* RULE R5 - KEYED LOOKUP, INDEX NAME -> INDEX-SEQ -> SEQUENCE.
016000 200-SEARCH-RTN.
016100     MOVE "200-SEARCH-RTN" TO PARA-NAME.
016200     MOVE SPACES TO LK-SEQUENCE.
016300     MOVE "N" TO LK-MISS-SW.
016400     ADD +1 TO LOOKUPS-DONE.
016500
016600     SET SQ-IDX TO 1.
016700     SEARCH ALL SM-SQ-ENTRY
016800         AT END
016900             MOVE "Y" TO LK-MISS-SW
017000             ADD +1 TO LOOKUP-MISSES
017100             DISPLAY "SEQ LOOKUP MISS, INDEX FAMILY: "
017200                 LK-INDEX-PFX2
017300         WHEN SQ-T-INDEX-NAME(SQ-IDX) = LK-INDEX-NAME
017400             MOVE SQ-T-SEQUENCE(SQ-IDX) TO LK-SEQUENCE
017500     END-SEARCH.
017600 200-EXIT.
017700     EXIT.
017800
017900 850-CLOSE-FILES.
018000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
018100     MOVE SM-SQ-TALLY TO WS-TALLY-DISPLAY.
018200     DISPLAY "INDEX-SEQ TABLE ROWS LOADED: " WS-TALLY-DISP-CHARS.
018300     CLOSE INDEX-SEQ-FILE, SYSOUT.
018400 850-EXIT.
018500     EXIT.
018600
018700 900-READ-INDEX-SEQ.
018800     MOVE "900-READ-INDEX-SEQ" TO PARA-NAME.
018900     READ INDEX-SEQ-FILE INTO SM-INDEX-SEQ-REC
019000         AT END MOVE "N" TO MORE-TABLE-DATA-SW
019100         GO TO 900-EXIT
019200     END-READ.
019300 900-EXIT.
019400     EXIT.
019500
019600 1000-ABEND-RTN.
019700     WRITE SYSOUT-REC FROM SM-ABEND-REC.
019800     DISPLAY "*** ABNORMAL END OF JOB - SMSQLKP ***" UPON CONSOLE.
019900     DIVIDE ZERO-VAL INTO ONE-VAL.
