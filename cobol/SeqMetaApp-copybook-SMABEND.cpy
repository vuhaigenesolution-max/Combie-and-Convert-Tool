000100******************************************************************
000200* COPY MEMBER:  SMABEND
000300* LIBRARY:      DDS0002.SEQBATCH.COPYLIB(SMABEND)
000400*
000500* STANDARD SYSOUT DUMP LINE WRITTEN BY EVERY PROGRAM'S
000600* 1000-ABEND-RTN BEFORE IT DIVIDES BY ZERO TO FORCE THE ABEND -
000700* CARRIED OVER FROM THE SHOP'S ORIGINAL ABENDREC MEMBER, ALONG
000800* WITH THE THREE STANDALONE ITEMS EVERY PROGRAM'S ABEND/TRACE
000900* LOGIC EXPECTS THIS MEMBER TO SUPPLY.
001000*
001100*     CHANGE LOG
001200*     ----------
001300*     04/11/83  D.MARSH     ORIGINAL COPY MEMBER (ABENDREC)      CR0012
001400*     02/14/89  D.MARSH     WIDENED EXPECTED-VAL/ACTUAL-VAL TO   CR0033
001500*                           20 BYTES EACH FOR LONGER TRACE VALUES
001600*     11/09/98  T.HALVERSN  Y2K SWEEP - NO DATE FIELDS, NO-OP    CR0202
001700*     06/14/01  J.PELLETR   RENAMED FOR SEQBATCH, WIDTH TO 132   CR0234
001800*     09/30/04  J.PELLETR   NO CHANGE REQUIRED - REVIEWED AFTER  CR0255
001900*                           SMEDIT SUFFIX CHANGE, FIELDS UNCHANGED
002000*     05/19/11  M.OKAFOR    NO CHANGE REQUIRED - CONFIRMED       CR0310
002100*                           WIDTH STILL MATCHES EVERY CALLER'S
002200*                           SYSOUT DUMP LINE
002300*     08/11/18  K.ANANTH    NO CHANGE REQUIRED - REVIEWED FOR    CR0366
002400*                           SMCONVRT/SMRPT CONVERT-COMPLETION WORK
002500******************************************************************
002600*
002700 01  SM-ABEND-REC.
002800     05  FILLER                  PIC X(10) VALUE "** ABEND *".
002900     05  ABEND-REASON            PIC X(60).
003000     05  FILLER                  PIC X(02) VALUE SPACES.
003100     05  EXPECTED-VAL            PIC X(20).
003200     05  FILLER                  PIC X(02) VALUE SPACES.
003300     05  ACTUAL-VAL              PIC X(20).
003400     05  FILLER                  PIC X(18).
003500*
003600* STANDARD TRACE/ABEND HELPERS - PRESENT IN THIS MEMBER SINCE
003700* THE PACKAGE'S ORIGINAL ABENDREC CARRIED THEM TOO.
003800*
003900 77  PARA-NAME                   PIC X(32) VALUE SPACES.
004000 77  ZERO-VAL                    PIC 9(01) VALUE 0.
004100 77  ONE-VAL                     PIC 9(01) VALUE 1.
