000100******************************************************************
000200* COPY MEMBER:  SMIDXSET                                          
000300* LIBRARY:      DDS0002.SEQBATCH.COPYLIB(SMIDXSET)                
000400*                                                                 
000500* INDEX-SET REFERENCE TABLE - MAPS A PRIMER/INDEX-SET NAME TO     
000600* ITS I7 AND I5 INDEX NAMES.  THE REFERENCE FILE ARRIVES SORTED   
000700* ASCENDING BY IS-PRIMER SO SMI7LKP CAN LOAD IT ONCE AND SEARCH   
000800* IT WITH SEARCH ALL (BINARY SEARCH) INSTEAD OF A VSAM KSDS.      
000900*                                                                 
001000*     CHANGE LOG
001100*     ----------
001200*     02/06/95  R.OKONKWO   ORIGINAL COPY MEMBER                CR0121
001300*     11/09/98  T.HALVERSN  Y2K SWEEP - NO DATE FIELDS, NO-OP   CR0202
001400*     06/14/01  J.PELLETR   ADDED OCCURS TABLE FOR SMI7LKP       CR0234
001500*     09/30/04  J.PELLETR   NO CHANGE REQUIRED - REVIEWED AFTER CR0255
001600*                           SMEDIT SUFFIX CHANGE, LAYOUT
001700*                           UNAFFECTED
001800*     05/19/11  M.OKAFOR    RAISED SM-IS-MAX-ROWS FROM 500 TO   CR0310
001900*                           2000 AFTER A NEAR-MISS ON A LARGE
002000*                           PRIMER SET RUN
002100*     08/11/18  K.ANANTH    NO CHANGE REQUIRED - REVIEWED FOR   CR0366
002200*                           SMCONVRT/SMRPT CONVERT-COMPLETION
002300*                           WORK, TABLE LAYOUT UNAFFECTED
002400******************************************************************
002500*                                                                 
002600 01  SM-INDEX-SET-REC.                                            
002700     05  IS-PRIMER               PIC X(15).                       
002800     05  IS-I7-NAME              PIC X(15).                       
002900     05  IS-I5-NAME              PIC X(15).                       
003000*                                                                 
003100* IN-MEMORY TABLE LOADED ONCE BY SMI7LKP AT FIRST CALL.  UP TO    
003200* 2000 INDEX-SET ENTRIES ARE SUPPORTED - RAISE SM-IS-MAX-ROWS IF  
003300* THE LAB EVER ISSUES MORE PRIMER SETS THAN THAT IN ONE RUN.      
003400*                                                                 
003500 01  SM-INDEX-SET-TABLE.                                          
003600     05  SM-IS-TALLY             PIC 9(4) COMP.                   
003700     05  SM-IS-ENTRY OCCURS 1 TO 2000 TIMES                       
003800             DEPENDING ON SM-IS-TALLY                             
003900             ASCENDING KEY IS IS-T-PRIMER                         
004000             INDEXED BY IS-IDX.                                   
004100         10  IS-T-PRIMER         PIC X(15).                       
004200         10  IS-T-I7-NAME        PIC X(15).                       
004300         10  IS-T-I5-NAME        PIC X(15).                       
