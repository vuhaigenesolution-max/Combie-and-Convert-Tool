000100******************************************************************
000200* COPY MEMBER:  SMDERIVE                                          
000300* LIBRARY:      DDS0002.SEQBATCH.COPYLIB(SMDERIVE)                
000400*                                                                 
000500* THE TWO SEQUENCING-IMPORT RECORDS SMCOMBN BUILDS FOR EVERY      
000600* SAMPLE ROW - THE "SAMPLEIMPORT" ROW (SM-IMPORT-REC) AND THE     
000700* "AVITI MANIFEST" ROW (SM-AVITI-REC).  SMCONVRT LATER READS      
000800* THESE SAME TWO LAYOUTS BACK OFF THE GROUP OUTPUT FILES TO       
000900* RENDER THEM AS COMMA-SEPARATED EXTRACT LINES.                   
001000*                                                                 
001100*     CHANGE LOG                                                  
001200*     ----------                                                  
001300*     06/14/01  J.PELLETR   ORIGINAL COPY MEMBER                CR0234
001400*     09/30/04  J.PELLETR   SPLIT OUT FROM SMSAMPLE COPY MEMBER CR0255
001500*     05/19/11  M.OKAFOR    ADDED GRP-OUT ENVELOPE RECORDS AND THE
001600*                           GROUP-TOTALS RECORD SO SMCOMBN CAN CARRY
001700*                           ALL GROUPS ON ONE SET OF FIXED-DD OUTPUT
001800*                           FILES, BANNER-TAGGED, THE SAME WAY
001900*                           SMSEL-FILE IS ALREADY TAGGED TODAY  CR0310
002000*     02/14/19  K.ANANTH    ADDED SM-CONVERT-TOTALS-REC - FEEDS   CR0366
002100*                           SMCONVRT'S NEW CONTROL RECORD
002200******************************************************************
002300*                                                                 
002400 01  SM-IMPORT-REC.                                               
002500     05  IMP-SAMPLE-NAME         PIC X(27).                       
002600     05  IMP-SAMPLE-NAME2        PIC X(27).                       
002700     05  IMP-EXP-NUM             PIC X(10).                       
002800     05  IMP-I7-NAME             PIC X(15).                       
002900     05  IMP-I7-SEQ              PIC X(30).                       
003000     05  IMP-I5-NAME             PIC X(15).                       
003100     05  IMP-I5-SEQ              PIC X(30).                       
003200     05  IMP-SAMPLE-TYPE         PIC X(10).                       
003300*                                                                 
003400 01  SM-AVITI-REC.                                                
003500     05  AV-SAMPLE-NAME          PIC X(27).                       
003600     05  AV-INDEX1               PIC X(30).                       
003700     05  AV-INDEX2               PIC X(30).                       
003800     05  AV-SAMPLE-TYPE          PIC X(10).                       
003900*                                                                 
004000* ALTERNATE VIEW OF SM-AVITI-REC USED WHEN SMCONVRT TESTS FOR A   
004100* FULLY-BLANK RECORD (THE EXTRACT'S STOP CONDITION) IN ONE SHOT   
004200* RATHER THAN FIELD BY FIELD.                                     
004300*                                                                 
004400 01  SM-AVITI-REC-R REDEFINES SM-AVITI-REC.                       
004500     05  AV-ALL-CHARS            PIC X(97).                       
004600*                                                                 
004700 01  SM-IMPORT-REC-R REDEFINES SM-IMPORT-REC.                     
004800     05  IMP-ALL-CHARS           PIC X(164).                      
004900*
005000* SM-GRP-SAMPLE-OUT-REC / SM-GRP-IMPORT-OUT-REC / SM-GRP-AVITI-OUT-REC -
005100* THE BANNER-TAGGED FORMS SMCOMBN WRITES EACH GROUP'S SAMPLE/IMPORT/
005200* AVITI ROWS IN.  EVERY SELECT IN THE SHOP'S CODE USES A FIXED
005300* LITERAL ASSIGN-TO NAME, SO INSTEAD OF OPENING A NEW DD PER GROUP
005400* SMCOMBN WRITES ALL GROUPS TO THE SAME THREE FILES AND DROPS A
005500* BANNER RECORD (TYPE "1") AHEAD OF EACH GROUP'S DATA RECORDS (TYPE
005600* "2") - THE SAME RECORD-TYPE-BYTE IDIOM SM-GRP-REC ALREADY USES.  A
005700* DOWNSTREAM STEP SPLITS THE RUN BACK INTO ONE PHYSICAL FILE PER
005800* (RUN,DATE) THE SAME WAY SMGRPSRT ALREADY RE-KEYS SMSEL-FILE.
005900*
006000 01  SM-GRP-SAMPLE-OUT-REC.
006100     05  GSO-REC-TYPE            PIC X(01).
006200   88  GSO-BANNER              VALUE "1".
006300   88  GSO-DATA                VALUE "2".
006400     05  GSO-RUN-NAME             PIC X(12).
006500     05  GSO-RUN-DATE             PIC X(08).
006600     05  GSO-SAMPLE-BODY          PIC X(293).
006700*
006800 01  SM-GRP-IMPORT-OUT-REC.
006900     05  GIO-REC-TYPE             PIC X(01).
007000   88  GIO-BANNER               VALUE "1".
007100   88  GIO-DATA                 VALUE "2".
007200     05  GIO-RUN-NAME             PIC X(12).
007300     05  GIO-RUN-DATE             PIC X(08).
007400     05  GIO-IMPORT-BODY          PIC X(164).
007500*
007600 01  SM-GRP-AVITI-OUT-REC.
007700     05  GAO-REC-TYPE             PIC X(01).
007800   88  GAO-BANNER               VALUE "1".
007900   88  GAO-DATA                 VALUE "2".
008000     05  GAO-RUN-NAME             PIC X(12).
008100     05  GAO-RUN-DATE             PIC X(08).
008200     05  GAO-AVITI-BODY           PIC X(97).
008300*
008400* SM-GROUP-TOTALS-REC - ONE ROW PER (RUN,DATE) GROUP, WRITTEN BY
008500* SMCOMBN'S 700-CLOSE-GROUP TO THE SMCNTL-FILE WORK FILE AND READ
008600* BACK BY SMRPT TO DRIVE THE CONTROL-BREAK SUMMARY REPORT.
008700*
008800 01  SM-GROUP-TOTALS-REC.
008900     05  GT-RUN-NAME              PIC X(12).
009000     05  GT-RUN-DATE              PIC X(08).
009100     05  GT-RECORD-COUNT          PIC 9(05).
009200     05  GT-DUP-LABCODE-CNT       PIC 9(03).
009300     05  GT-DUP-PRIMERS-CNT       PIC 9(03).
009400     05  GT-LOOKUP-MISSES         PIC 9(03).
009500     05  FILLER                   PIC X(06).
009600*
009700* SM-CONVERT-TOTALS-REC - ONE ROW WRITTEN BY SMCONVRT'S 900-CLEANUP
009800* TO THE SMCVCNT-FILE WORK FILE, SUMMARIZING THE WHOLE CONVERT RUN -
009900* READ BACK BY SMRPT TO DRIVE THE REPORT'S CONVERT COMPLETION LINE.
010000*
010100 01  SM-CONVERT-TOTALS-REC.
010200     05  CT-INPUTS-PROCESSED      PIC 9(05).
010300     05  CT-EXPORTS-COMPLETED     PIC 9(05).
010400     05  CT-RECORDS-EXPORTED      PIC 9(07).
010500     05  CT-FINAL-PERCENT         PIC 9(03).
010600     05  FILLER                   PIC X(08).
010700
010800
