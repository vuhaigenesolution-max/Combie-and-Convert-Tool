000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SMEDIT.
000300 AUTHOR. R. OKONKWO.
000400 INSTALLATION. DDS LAB SYSTEMS.
000500 DATE-WRITTEN. 07/18/94.
000600 DATE-COMPILED. 07/18/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 1 OF THE COMBINE JOB (SEQBATCH).
001300*          IT READS THE CANDIDATE METADATA FILE HEADERS AND THE
001400*          SAMPLE ROWS THAT FOLLOW EACH HEADER ON METADATA-IN.
001500*
001600*          EACH HEADER CARRIES THE RAW FILE NAME AS IT ARRIVED
001700*          IN THE LAB'S DROP FOLDER.  THE NAME IS PARSED AGAINST
001800*          THE SHOP'S NAMING CONVENTION -
001900*               METADATA_<RUN>_<YYYYMMDD>[_SUFFIX]
002000*          A NAME THAT DOES NOT PARSE, OR BEGINS WITH THE "~$"
002100*          TEMP-FILE MARKER, IS REJECTED AND ITS ROWS ARE DRAINED
002200*          TO THE REJECT FILE UNTOUCHED.
002300*
002400*          AN ACCEPTED FILE'S SAMPLE ROWS ARE DRAINED FROM THE
002500*          DATA REGION (STOPPING AT THE FIRST BLANK LABCODE) AND
002600*          WRITTEN TO SMSEL-FILE TAGGED WITH THE RUN NAME/DATE
002700*          PULLED OUT OF THE FILE NAME, SO THE SORT STEP THAT
002800*          FOLLOWS THIS JOB STEP CAN RE-KEY THEM INTO GROUPS.
002900*          A GROUP-ANNOUNCE RECORD IS ALWAYS WRITTEN FOR AN
003000*          ACCEPTED FILE, EVEN ONE WITH ZERO DATA ROWS, SO THAT
003100*          THE GROUP'S OUTPUT FILES STILL GET OPENED DOWNSTREAM.
003200*
003300*     CHANGE LOG
003400*     ----------
003500*     07/18/94  R.OKONKWO   ORIGINAL PROGRAM                    CR0118
003600*     03/22/96  R.OKONKWO   ADDED GROUP-ANNOUNCE REC FOR EMPTY   CR0144
003700*                           FILE CASE (RULE CHANGE FROM LAB)
003800*     11/09/98  T.HALVERSN  Y2K - DATE WINDOW NOW 8-DIGIT,       CR0201
003900*                           CENTURY MUST BE "20"
004000*     06/14/01  J.PELLETR   SORT STEP SMGRPSRT NOW DOES THE       CR0233
004100*                           (RUN,DATE) RE-KEY - THIS STEP ONLY
004200*                           SELECTS AND TAGS
004300*     09/30/04  J.PELLETR   SUFFIX ON FILE NAME NOW OPTIONAL     CR0255
004400*                           PER LAB REQUEST (MULTI-PART DROPS)
004500*     04/02/13  M.OKAFOR    LAB NOW ALLOWS "_"/"-" INSIDE THE RUN CR0278
004600*                           PORTION OF THE NAME - 250-PARSE-RUN-
004700*                           AND-DATE REWRITTEN TO SCAN FOR THE
004800*                           DATE TOKEN RIGHT TO LEFT INSTEAD OF
004900*                           SPLITTING ON THE FIRST "_"
005000******************************************************************
005100
005200         INPUT FILE              -   DDS0002.METADATA.IN
005300
005400         OUTPUT FILE PRODUCED    -   DDS0002.SMSEL.OUT
005500
005600         REJECT FILE             -   DDS0002.SMREJ.OUT
005700
005800         DUMP FILE               -   SYSOUT
005900
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS NEXT-PAGE.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT METADATA-IN
007400     ASSIGN TO UT-S-METAIN
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT SMSEL-FILE
007900     ASSIGN TO UT-S-SMSEL
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT SMREJ-FILE
008400     ASSIGN TO UT-S-SMREJ
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(132).
009700
009800****** CANDIDATE METADATA FILES AS DROPPED BY THE LAB'S SEQUENCER
009900****** EXPORT JOB - ONE HEADER RECORD PER FILE FOLLOWED BY ITS
010000****** SAMPLE ROWS (21-FIELD LAYOUT, COPY SMSAMPLE).  A HEADER'S
010100****** FH-RAW-FILE-NAME IS BLANK-PADDED; THE FIRST NON-BLANK BYTE
010200****** OF A RECORD TELLS US WHICH FORM WE HAVE (SEE 200-/300-).
010300 FD  METADATA-IN
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 293 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS METADATA-IN-REC.
010900 01  METADATA-IN-REC                 PIC X(293).
011000
011100****** ACCEPTED, TAGGED ROWS - CARRIED FORWARD TO THE SORT STEP
011200****** (SMGRPSRT) THAT BUILDS SMGRP-FILE FOR SMCOMBN.
011300 FD  SMSEL-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 314 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS SMSEL-OUT-REC.
011900 01  SMSEL-OUT-REC                    PIC X(314).
012000
012100****** REJECTED FILE NAMES AND ANY ROWS DRAINED BEHIND THEM -
012200****** KEPT FOR THE LAB SUPERVISOR'S MORNING REVIEW, NEVER READ
012300****** BY A LATER STEP.
012400 FD  SMREJ-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 333 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS SMREJ-REC.
013000 01  SMREJ-REC.
013100     05  REJ-REASON                  PIC X(40).
013200     05  REJ-BODY                    PIC X(293).
013300
013400 WORKING-STORAGE SECTION.
013500
013600 01  FILE-STATUS-CODES.
013700     05  OFCODE                      PIC X(2).
013800         88 CODE-GOOD                    VALUE SPACES.
013900         88 CODE-EOF                     VALUE "10".
014000
014100     COPY SMSAMPLE.
014200     COPY SMABEND.
014300
014400 01  WS-DATE                         PIC 9(6).
014500
014600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014700     05 RECORDS-READ                 PIC 9(7) COMP.
014800     05 FILES-ACCEPTED                PIC 9(5) COMP.
014900     05 FILES-REJECTED                PIC 9(5) COMP.
015000     05 ROWS-SELECTED                 PIC 9(7) COMP.
015100     05 SUB-1                         PIC 9(02) COMP.
015200     05 SUB-2                         PIC 9(02) COMP.
015300     05 SUB-3                         PIC 9(02) COMP.
015400     05 WP-DATE-USCORE-POS            PIC 9(02) COMP.
015500
015600* PARSED PIECES OF THE CANDIDATE FILE NAME - TWO SEPARATE
015700* REDEFINES OF THE SAME 40 BYTES.  THE FIRST SLICES OFF JUST THE
015800* LEADING 2 BYTES FOR THE "~$" TEMP-MARKER TEST; THE SECOND
015900* SLICES OFF THE FULL 9-BYTE "METADATA_" LITERAL AND LEAVES THE
016000* REMAINDER (RUN/DATE/SUFFIX) IN WRN-REST FOR 250- TO PARSE.
016100 01  WS-RAW-NAME                      PIC X(40).
016200 01  WS-RAW-NAME-PFX-R REDEFINES WS-RAW-NAME.
016300     05  WRN-PREFIX-TEST              PIC X(02).
016400     05  FILLER                       PIC X(38).
016500 01  WS-RAW-NAME-R REDEFINES WS-RAW-NAME.
016600     05  WRN-LIT-METADATA             PIC X(09).
016700     05  WRN-REST                     PIC X(31).
016800
016900 01  WS-PARSED-NAME.
017000     05  WP-RUN-NAME                  PIC X(12).
017100     05  WP-RUN-DATE                  PIC X(08).
017200     05  WP-CENTURY                   PIC X(02).
017300     05  WP-VALID-SW                  PIC X(01).
017400         88 WP-NAME-VALID                 VALUE "Y".
017500         88 WP-NAME-INVALID               VALUE "N".
017600
017700 01  FLAGS-AND-SWITCHES.
017800     05 MORE-DATA-SW                  PIC X(01) VALUE "Y".
017900         88 NO-MORE-DATA                  VALUE "N".
018000     05 IN-SAMPLE-REGION-SW           PIC X(01) VALUE "N".
018100         88 IN-SAMPLE-REGION              VALUE "Y".
018200     05 REJECT-CURRENT-SW             PIC X(01) VALUE "N".
018300         88 REJECT-CURRENT-FILE           VALUE "Y".
018400
018500 PROCEDURE DIVISION.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     PERFORM 100-MAINLINE THRU 100-EXIT
018800             UNTIL NO-MORE-DATA.
018900     PERFORM 999-CLEANUP THRU 999-EXIT.
019000     MOVE +0 TO RETURN-CODE.
019100     GOBACK.
019200
019300 000-HOUSEKEEPING.
019400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019500     DISPLAY "******** BEGIN JOB SMEDIT ********".
019600     ACCEPT  WS-DATE FROM DATE.
019700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019900     PERFORM 900-READ-METADATA-IN THRU 900-EXIT.
020000     IF NO-MORE-DATA
020100         MOVE "EMPTY METADATA-IN FILE" TO ABEND-REASON
020200         GO TO 1000-ABEND-RTN.
020300 000-EXIT.
020400     EXIT.
020500
020600* A METADATA-IN RECORD IS EITHER A FILE HEADER (FH-RAW-FILE-NAME
020700* NON-BLANK AT THE FRONT OF THE RECORD) OR A SAMPLE ROW.  WE
020800* TELL THE TWO APART BY THE HEADER'S TRAILING 64-24=40 BYTE NAME
020900* FIELD BEING LEFT-JUSTIFIED TEXT FOLLOWED BY LOW-VALUES/SPACES
021000* PAST COLUMN 40, WHICH A SAMPLE ROW NEVER IS (ITS FIRST FIELD
021100* IS THE 10-BYTE EXP-NUM).  THE HEADER RECORD IS SHORTER THAN
021200* THE SAMPLE RECORD, SO WE KEY OFF RECORD LENGTH INSTEAD -
021300* METADATA-IN IS DEFINED RECORD CONTAINS 293, AND THE CALLING
021400* JOB STEP PADS EVERY HEADER TO THE SAME 293-BYTE SLOT, SETTING
021500* A LEADING "*" MARKER IN COLUMN 1 SO THIS PROGRAM NEVER HAS TO
021600* GUESS.
021700 100-MAINLINE.
021800     MOVE "100-MAINLINE" TO PARA-NAME.
021900     IF METADATA-IN-REC(1:1) = "*"
022000         PERFORM 200-VALIDATE-FILE-NAME THRU 200-EXIT
022100     ELSE
022200         PERFORM 300-DRAIN-FILE-DATA THRU 300-EXIT.
022300     PERFORM 900-READ-METADATA-IN THRU 900-EXIT.
022400 100-EXIT.
022500     EXIT.
022600
022700* RULE R1 - FILE-NAME VALIDATION.
022800 200-VALIDATE-FILE-NAME.
022900     MOVE "200-VALIDATE-FILE-NAME" TO PARA-NAME.
023000     MOVE METADATA-IN-REC(2:40) TO WS-RAW-NAME.
023100     MOVE "N" TO WP-VALID-SW.
023200     MOVE SPACES TO WP-RUN-NAME, WP-RUN-DATE.
023300
023400     IF WRN-PREFIX-TEST = "~$"
023500         MOVE "TEMP FILE MARKER ~$" TO REJ-REASON
023600         GO TO 200-REJECT.
023700
023800* DROP-FOLDER NAMES ARRIVE FOLDED TO UPPER CASE BY THE
023900* SEQUENCER'S EXPORT JOB (STANDARD MVS DATASET-NAME CASE), SO
024000* NO CASE-FOLDING IS NEEDED HERE - WRN-LIT-METADATA IS ALREADY
024100* UPPER CASE WHEN IT ARRIVES.
024200     IF WRN-LIT-METADATA NOT = "METADATA_"
024300         MOVE "NAME DOES NOT BEGIN METADATA_" TO REJ-REASON
024400         GO TO 200-REJECT.
024500
024600     PERFORM 250-PARSE-RUN-AND-DATE THRU 250-EXIT.
024700
024800     IF WP-NAME-INVALID
024900         MOVE "RUN/DATE PORTION DID NOT PARSE" TO REJ-REASON
025000         GO TO 200-REJECT.
025100
025200     MOVE "Y" TO IN-SAMPLE-REGION-SW.
025300     MOVE "N" TO REJECT-CURRENT-SW.
025400     ADD +1 TO FILES-ACCEPTED.
025500* EMPTY-GROUP RULE (R11) - ANNOUNCE THE FILE NOW, WHETHER OR NOT
025600* IT TURNS OUT TO CONTRIBUTE ANY SAMPLE ROWS BELOW.
025700     MOVE "1" TO GRP-REC-TYPE.
025800     MOVE WP-RUN-NAME TO GRP-RUN-NAME.
025900     MOVE WP-RUN-DATE TO GRP-RUN-DATE.
026000     MOVE SPACES TO GRP-SAMPLE-BODY.
026100     WRITE SMSEL-OUT-REC FROM SM-GRP-REC.
026200     GO TO 200-EXIT.
026300
026400 200-REJECT.
026500     MOVE "N" TO IN-SAMPLE-REGION-SW.
026600     MOVE "Y" TO REJECT-CURRENT-SW.
026700     ADD +1 TO FILES-REJECTED.
026800     MOVE METADATA-IN-REC TO REJ-BODY.
026900     WRITE SMREJ-REC.
027000 200-EXIT.
027100     EXIT.
027200
027300* RUN CAN ITSELF CARRY "_"/"-" (LAB REQUEST, CR0278), SO WE CANNOT
027400* JUST SPLIT WRN-REST ON THE FIRST "_" - A NAME LIKE
027500* METADATA_MY_RUN_20240615 WOULD SPLIT "MY" OFF AS THE RUN AND
027600* LEAVE "RUN_2024" AS THE "DATE", WHICH IS NOT NUMERIC AND WOULD
027700* WRONGLY REJECT A GOOD FILE.  INSTEAD WE SCAN WRN-REST RIGHT TO
027800* LEFT (250-EXIT PARAGRAPH 255-) FOR THE LAST "_" THAT HAS AN
027900* 8-BYTE NUMERIC, "20"-LED DATE SITTING RIGHT AFTER IT (Y2K FIX,
028000* CR0201).  EVERYTHING BEFORE THAT "_" IS THE RUN NAME, NO MATTER
028100* HOW MANY "_"/"-" IT CONTAINS; ANY SUFFIX AFTER THE DATE IS
028200* IGNORED PER CR0255.
028300 250-PARSE-RUN-AND-DATE.
028400     MOVE 0 TO WP-DATE-USCORE-POS.
028500     MOVE 23 TO SUB-2.
028600     PERFORM 255-FIND-DATE-USCORE THRU 255-EXIT
028700         UNTIL SUB-2 < 1 OR WP-DATE-USCORE-POS > 0.
028800
028900     IF WP-DATE-USCORE-POS = 0
029000         MOVE "N" TO WP-VALID-SW
029100         GO TO 250-EXIT.
029200
029300     SUBTRACT 1 FROM WP-DATE-USCORE-POS GIVING SUB-1.
029400     IF SUB-1 = 0 OR SUB-1 > 12
029500         MOVE "N" TO WP-VALID-SW
029600         GO TO 250-EXIT.
029700
029800     MOVE WRN-REST(1:SUB-1) TO WP-RUN-NAME.
029900     ADD +1 TO WP-DATE-USCORE-POS GIVING SUB-3.
030000     MOVE WRN-REST(SUB-3:8) TO WP-RUN-DATE.
030100     MOVE WP-RUN-DATE(1:2) TO WP-CENTURY.
030200     MOVE "Y" TO WP-VALID-SW.
030300 250-EXIT.
030400     EXIT.
030500
030600* ONE SWEEP STEP OF THE RIGHT-TO-LEFT SCAN FOR THE RUN/DATE
030700* SEPARATOR - TESTS THE "_" AT SUB-2 AND, IF THE 8 BYTES AFTER IT
030800* ARE A NUMERIC "20"-LED DATE, RECORDS THE POSITION AND STOPS;
030900* OTHERWISE BACKS SUB-2 UP ONE BYTE FOR THE NEXT CALL.
031000 255-FIND-DATE-USCORE.
031100     IF WRN-REST(SUB-2:1) = "_"
031200         ADD +1 TO SUB-2 GIVING SUB-3
031300         IF WRN-REST(SUB-3:8) NUMERIC
031400             IF WRN-REST(SUB-3:2) = "20"
031500                 MOVE SUB-2 TO WP-DATE-USCORE-POS
031600             END-IF
031700         END-IF
031800     END-IF.
031900     SUBTRACT 1 FROM SUB-2.
032000 255-EXIT.
032100     EXIT.
032200
032300* RULE R2 - DATA-REGION TERMINATION.  ONCE LABCODE GOES BLANK
032400* FOR THIS FILE WE STOP SELECTING ITS ROWS; ANY RECORDS STILL
032500* TO COME FOR THIS HEADER ARE DRAINED UNWRITTEN BY SIMPLY NOT
032600* SELECTING THEM (MAINLINE KEEPS READING UNTIL THE NEXT HEADER
032700* OR END OF FILE).
032800 300-DRAIN-FILE-DATA.
032900     MOVE "300-DRAIN-FILE-DATA" TO PARA-NAME.
033000     MOVE METADATA-IN-REC TO SM-SAMPLE-REC.
033100     IF REJECT-CURRENT-FILE
033200         MOVE METADATA-IN-REC TO REJ-BODY
033300         MOVE "ROW BEHIND REJECTED FILE" TO REJ-REASON
033400         WRITE SMREJ-REC
033500         GO TO 300-EXIT.
033600
033700     IF NOT IN-SAMPLE-REGION
033800         GO TO 300-EXIT.
033900
034000     IF SMS-LABCODE = SPACES
034100         MOVE "N" TO IN-SAMPLE-REGION-SW
034200         GO TO 300-EXIT.
034300
034400     MOVE "2" TO GRP-REC-TYPE.
034500     MOVE WP-RUN-NAME TO GRP-RUN-NAME.
034600     MOVE WP-RUN-DATE TO GRP-RUN-DATE.
034700     MOVE SM-SAMPLE-REC TO GRP-SAMPLE-BODY.
034800     WRITE SMSEL-OUT-REC FROM SM-GRP-REC.
034900     ADD +1 TO ROWS-SELECTED.
035000 300-EXIT.
035100     EXIT.
035200
035300 800-OPEN-FILES.
035400     MOVE "800-OPEN-FILES" TO PARA-NAME.
035500     OPEN INPUT  METADATA-IN.
035600     OPEN OUTPUT SMSEL-FILE, SMREJ-FILE, SYSOUT.
035700 800-EXIT.
035800     EXIT.
035900
036000 850-CLOSE-FILES.
036100     CLOSE METADATA-IN, SMSEL-FILE, SMREJ-FILE, SYSOUT.
036200 850-EXIT.
036300     EXIT.
036400
036500 900-READ-METADATA-IN.
036600     MOVE "900-READ-METADATA-IN" TO PARA-NAME.
036700     READ METADATA-IN
036800         AT END MOVE "N" TO MORE-DATA-SW
036900         GO TO 900-EXIT
037000     END-READ.
037100     ADD +1 TO RECORDS-READ.
037200 900-EXIT.
037300     EXIT.
037400
037500 999-CLEANUP.
037600     MOVE "999-CLEANUP" TO PARA-NAME.
037700     IF FILES-ACCEPTED = 0
037800         MOVE "NO MATCHING METADATA FILES FOUND" TO ABEND-REASON
037900         PERFORM 850-CLOSE-FILES THRU 850-EXIT
038000         GO TO 1000-ABEND-RTN.
038100
038200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038300     DISPLAY "** RECORDS READ **".
038400     DISPLAY RECORDS-READ.
038500     DISPLAY "** FILES ACCEPTED **".
038600     DISPLAY FILES-ACCEPTED.
038700     DISPLAY "** FILES REJECTED **".
038800     DISPLAY FILES-REJECTED.
038900     DISPLAY "** SAMPLE ROWS SELECTED **".
039000     DISPLAY ROWS-SELECTED.
039100     DISPLAY "******** NORMAL END OF JOB SMEDIT ********".
039200 999-EXIT.
039300     EXIT.
039400
039500 1000-ABEND-RTN.
039600     WRITE SYSOUT-REC FROM SM-ABEND-REC.
039700     DISPLAY "*** ABNORMAL END OF JOB - SMEDIT ***" UPON CONSOLE.
039800     DIVIDE ZERO-VAL INTO ONE-VAL.
