000100******************************************************************
000200* COPY MEMBER:  SMSAMPLE
000300* LIBRARY:      DDS0002.SEQBATCH.COPYLIB(SMSAMPLE)
000400*
000500* DESCRIBES THE INCOMING LABORATORY SAMPLE-METADATA ROW (ONE
000600* ROW PER SAMPLE, COLUMNS A-U OF THE SOURCE WORKBOOK) AND THE
000700* TWO WORK-FILE FORMS IT TRAVELS IN BETWEEN SMEDIT AND SMCOMBN.
000800*
000900*     CHANGE LOG
001000*     ----------
001100*     07/11/94  R.OKONKWO   ORIGINAL COPY MEMBER - LAB METADATA  CR0118
001200*     03/22/96  R.OKONKWO   ADDED HARVEST/LIBRARY DATE REDEFINES CR0144
001300*     11/09/98  T.HALVERSN  Y2K - EXPANDED DATE YEAR TO 4 BYTES  CR0201
001400*     06/14/01  J.PELLETR   ADDED GRP-REC WORK FORMAT FOR SORT   CR0233
001500*     09/30/04  J.PELLETR   ADDED FILE-HDR FORM, NAME VALID SW   CR0255
001600*     05/19/11  M.OKAFOR    ADDED GRP-REC-KEY-R SINGLE-FIELD KEY CR0310
001700******************************************************************
001800*
001900* SM-SAMPLE-REC - ONE LABORATORY SAMPLE ROW, FIXED LENGTH 293.
002000* THE TRAILING FILLER(5) ABSORBS THE PAD CARRIED FORWARD FROM
002100* THE SOURCE WORKBOOK'S COLUMN WIDTHS - DO NOT REMOVE.
002200*
002300 01  SM-SAMPLE-REC.
002400     05  SMS-EXP-NUM             PIC X(10).
002500     05  SMS-SAMPLE-ORDER        PIC X(06).
002600     05  SMS-LABCODE             PIC X(20).
002700     05  SMS-SEQ-TYPE            PIC X(12).
002800     05  SMS-HARVEST-KIT         PIC X(20).
002900     05  SMS-HARVEST-BY          PIC X(15).
003000     05  SMS-HARVEST-DATE        PIC X(10).
003100     05  SMS-LIBRARY-BY          PIC X(15).
003200     05  SMS-LIBRARY-DATE        PIC X(10).
003300     05  SMS-SPECIES             PIC X(12).
003400     05  SMS-I7-INDEX            PIC X(15).
003500     05  SMS-I5-INDEX            PIC X(15).
003600     05  SMS-LIBRARY-CONC        PIC 9(4)V99.
003700     05  SMS-LIBRARY-AMP         PIC X(10).
003800     05  SMS-LIB-PROTOCOL        PIC X(20).
003900     05  SMS-LRM-TEMPLATE        PIC X(20).
004000     05  SMS-PASSED-QC           PIC X(03).
004100         88  SMS-QC-PASSED           VALUE "YES".
004200         88  SMS-QC-FAILED           VALUE "NO ".
004300     05  SMS-LANE                PIC X(04).
004400     05  SMS-TE-01X              PIC X(10).
004500     05  SMS-PRIMERS             PIC X(15).
004600     05  SMS-NOTES               PIC X(40).
004700     05  FILLER                  PIC X(05).
004800*
004900* ALTERNATE SLASH-DELIMITED VIEWS OF THE TWO DATE FIELDS ABOVE.
005000* HARVEST-DATE ARRIVES DD/MM/YYYY AND IS PASSED THROUGH AS-IS.
005100* LIBRARY-DATE ARRIVES MM/DD/YYYY (THE LAB'S WORKBOOK DEFAULT)
005200* BUT THE GROUP OUTPUT MUST SHOW IT DD/MM/YYYY (CR0144) - SO THE
005300* TWO MIDDLE PARTS ARE LEFT UN-NAMED AS DD OR MM HERE AND SWAPPED
005400* BY SMCOMBN'S 500-WRITE-SAMPLE-REC WHEN IT BUILDS THE OUTPUT ROW.
005500*
005600 01  SMS-HARVEST-DATE-R REDEFINES SMS-HARVEST-DATE.
005700     05  SMS-HARV-DD             PIC X(02).
005800     05  FILLER                  PIC X(01).
005900     05  SMS-HARV-MM             PIC X(02).
006000     05  FILLER                  PIC X(01).
006100     05  SMS-HARV-YYYY           PIC X(04).
006200 01  SMS-LIBRARY-DATE-R REDEFINES SMS-LIBRARY-DATE.
006300     05  SMS-LIBDT-PART1         PIC X(02).
006400     05  FILLER                  PIC X(01).
006500     05  SMS-LIBDT-PART2         PIC X(02).
006600     05  FILLER                  PIC X(01).
006700     05  SMS-LIBDT-YYYY          PIC X(04).
006800*
006900* SM-FILE-HDR-REC - THE 64-BYTE HEADER THAT PRECEDES EACH
007000* CANDIDATE FILE'S SAMPLE ROWS ON METADATA-IN.  CARRIES THE RAW
007100* FILE NAME AS RECEIVED - SMEDIT PARSES IT AND NEVER TRUSTS THE
007200* NAME AFTER PARSING, ONLY THE RUN-NAME/RUN-DATE IT EXTRACTED.
007300*
007400 01  SM-FILE-HDR-REC.
007500     05  FH-RAW-FILE-NAME        PIC X(40).
007600     05  FILLER                  PIC X(24).
007700*
007800* SM-GRP-REC - THE WORK-FILE FORM OF A SAMPLE ROW ONCE SMEDIT
007900* HAS CLEARED IT FOR COMBINING.  SMSEL-FILE CARRIES THESE IN
008000* FILE-ARRIVAL ORDER; A SORT STEP BETWEEN SMEDIT AND SMCOMBN
008100* (LIKE THE SHOP'S TRMTSORT/PATSORT STEPS) RE-KEYS THEM ASCENDING
008200* BY GRP-RUN-NAME/GRP-RUN-DATE TO PRODUCE SMGRP-FILE.  A RECORD
008300* OF TYPE "1" IS AN ANNOUNCE RECORD - ONE IS EMITTED FOR EVERY
008400* ACCEPTED FILE EVEN IF IT CONTRIBUTES ZERO SAMPLE ROWS, SO AN
008500* EMPTY GROUP STILL OPENS ITS OUTPUT FILES (RULE R11).
008600*
008700 01  SM-GRP-REC.
008800     05  GRP-REC-TYPE            PIC X(01).
008900         88  GRP-ANNOUNCE            VALUE "1".
009000         88  GRP-DATA                VALUE "2".
009100     05  GRP-RUN-NAME            PIC X(12).
009200     05  GRP-RUN-DATE            PIC X(08).
009300     05  GRP-SAMPLE-BODY         PIC X(293).
009400*
009500* ONE-FIELD VIEW OF THE RUN-NAME/RUN-DATE PAIR SO SMCOMBN'S GROUP-
009600* BREAK TEST IS A SINGLE COMPARE RATHER THAN TWO - CR0310.
009700*
009800 01  SM-GRP-REC-KEY-R REDEFINES SM-GRP-REC.
009900     05  FILLER                  PIC X(01).
010000     05  GRPK-KEY                PIC X(20).
010100     05  FILLER                  PIC X(293).
010200
010300
