000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SMCOMBN.
000400 AUTHOR. R. OKONKWO.
000500 INSTALLATION. DDS LAB SYSTEMS.
000600 DATE-WRITTEN. 07/25/94.
000700 DATE-COMPILED. 07/25/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS STEP 2 OF THE COMBINE JOB (SEQBATCH).
001400*          IT READS SMGRP-FILE, THE (RUN,DATE)-SEQUENCED WORK FILE
001500*          SMGRPSRT BUILDS OUT OF SMSEL-FILE, AND FOR EVERY GROUP:
001600*
001700*               - SCANS THE GROUP'S ROWS FOR DUPLICATE PRIMERS AND
001800*                 DUPLICATE LABCODES (RULE R10);
001900*               - WRITES EACH ROW UNCHANGED TO THE GROUP SAMPLE
002000*                 OUTPUT, RE-RENDERING LIBRARY-DATE DD/MM/YYYY;
002100*               - BUILDS AND WRITES THE SAMPLEIMPORT ROW (I7 INDEX
002200*                 LOOKUP, INDEX-SEQ LOOKUPS, SAMPLE-TYPE CLASSIFY);
002300*               - BUILDS AND WRITES THE AVITI MANIFEST ROW (REVERSE-
002400*                 COMPLEMENT OF THE I5 SEQUENCE).
002500*
002600*          THE DUPLICATE SCAN AND THE THREE WRITES ARE ONE FORWARD
002700*          PASS, NOT TWO - A PRIMERS OR LABCODE VALUE IS "FOUND
002800*          DUPLICATED" THE INSTANT ITS OCCURRENCE COUNT IN THE
002900*          GROUP'S SEEN-VALUE TABLE FIRST REACHES 2, WHICH REPORTS
003000*          THE SAME TOTAL A SEPARATE FIRST PASS WOULD AND COSTS
003100*          HALF THE I/O.
003200*
003300*          THE SHOP'S SELECT CLAUSES NEVER ASSIGN A DD DYNAMICALLY -
003400*          EVERY FILE IN THIS SYSTEM, LIKE EVERY OTHER FILE DDS0002
003500*          HAS EVER WRITTEN, IS A FIXED LOGICAL NAME.  SO RATHER THAN
003600*          OPEN A NEW GROUP-SAMPLE/GROUP-IMPORT/GROUP-AVITI DD FOR
003700*          EACH (RUN,DATE), THIS STEP CARRIES ALL GROUPS ON THE SAME
003800*          THREE OUTPUT FILES AND DROPS A BANNER RECORD (SEE COPY
003900*          SMDERIVE) AHEAD OF EACH GROUP'S DATA ROWS - THE SPLIT STEP
004000*          THAT FOLLOWS THIS ONE BREAKS THE RUN BACK OUT BY (RUN,
004100*          DATE) THE SAME WAY SMGRPSRT ALREADY RE-KEYS SMSEL-FILE.
004200*          A GROUP WITH ZERO DATA ROWS STILL GETS ITS BANNER (R11).
004300*
004400*     CHANGE LOG
004500*     ----------
004600*     07/25/94  R.OKONKWO   ORIGINAL PROGRAM                      CR0118
004700*     03/22/96  R.OKONKWO   LIBRARY-DATE DD/MM/YYYY RE-RENDER      CR0144
004800*     11/09/98  T.HALVERSN  Y2K - DATE WINDOW NOW 8-DIGIT,         CR0201
004900*                           CENTURY MUST BE "20"
005000*     06/14/01  J.PELLETR   REPLACED INLINE LAB-TEST TABLE LOOKUP   CR0234
005100*                           WITH CALLS TO SMI7LKP/SMSQLKP/SMCLASS/
005200*                           SMREVCOMP/SMTRIM, ADDED DUPLICATE SCAN
005300*                           AND GROUP-TOTALS OUTPUT (RULES R3-R11)
005400*     05/19/11  M.OKAFOR    GROUP OUTPUT FILES NOW BANNER-TAGGED    CR0310
005500*                           ON FIXED DD'S INSTEAD OF ONE DD PER
005600*                           GROUP - SEE REMARKS ABOVE
005700******************************************************************
005800
005900        SORTED INPUT            -   DDS0002.SMGRP.OUT (FROM SMGRPSRT)
006000
006100        OUTPUT FILES            -   DDS0002.SMSAMPL.OUT
006200                                     DDS0002.SMIMPRT.OUT
006300                                     DDS0002.SMAVITI.OUT
006400                                     DDS0002.SMCNTL.OUT
006500
006600        DUMP FILE               -   SYSOUT
006700
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS NEXT-PAGE.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT SMGRP-FILE
008200     ASSIGN TO UT-S-SMGRP
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT GRP-SAMPLE-FILE
008700     ASSIGN TO UT-S-SMSAMPL
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE2.
009000
009100     SELECT GRP-IMPORT-FILE
009200     ASSIGN TO UT-S-SMIMPRT
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE2.
009500
009600     SELECT GRP-AVITI-FILE
009700     ASSIGN TO UT-S-SMAVITI
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE2.
010000
010100     SELECT SMCNTL-FILE
010200     ASSIGN TO UT-S-SMCNTL
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE2.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  SYSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 132 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC  PIC X(132).
011500
011600****** RE-KEYED, (RUN,DATE)-SEQUENCED ROWS OUT OF SMGRPSRT.  AN
011700****** ANNOUNCE RECORD (TYPE "1") MARKS EVERY ACCEPTED FILE EVEN IF
011800****** IT HAS NO DATA ROWS; A GROUP MAY CARRY MORE THAN ONE ANNOUNCE
011900****** RECORD WHEN TWO OR MORE FILES SHARE THE SAME (RUN,DATE).
012000 FD  SMGRP-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 314 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS SMGRP-IN-REC.
012600 01  SMGRP-IN-REC                   PIC X(314).
012700
012800****** THE GROUP SAMPLE OUTPUT - ONE BANNER ROW PER GROUP FOLLOWED
012900****** BY THAT GROUP'S 21-FIELD SAMPLE ROWS, LIBRARY-DATE RENDERED
013000****** DD/MM/YYYY.
013100 FD  GRP-SAMPLE-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 314 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS GRP-SAMPLE-OUT-REC.
013700 01  GRP-SAMPLE-OUT-REC             PIC X(314).
013800
013900****** THE GROUP SAMPLEIMPORT OUTPUT.
014000 FD  GRP-IMPORT-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 185 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS GRP-IMPORT-OUT-REC.
014600 01  GRP-IMPORT-OUT-REC             PIC X(185).
014700
014800****** THE GROUP AVITI MANIFEST OUTPUT.
014900 FD  GRP-AVITI-FILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 118 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS GRP-AVITI-OUT-REC.
015500 01  GRP-AVITI-OUT-REC              PIC X(118).
015600
015700****** ONE ROW PER GROUP - FEEDS SMRPT'S CONTROL-BREAK SUMMARY.
015800 FD  SMCNTL-FILE
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 40 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS SMCNTL-OUT-REC.
016400 01  SMCNTL-OUT-REC                 PIC X(40).
016500
016600 WORKING-STORAGE SECTION.
016700
016800 01  FILE-STATUS-CODES.
016900     05  OFCODE                      PIC X(2).
017000         88 CODE-GOOD                    VALUE SPACES.
017100         88 CODE-EOF                     VALUE "10".
017200     05  OFCODE2                     PIC X(2).
017300         88 CODE2-GOOD                   VALUE SPACES.
017400
017500     COPY SMSAMPLE.
017600     COPY SMDERIVE.
017700     COPY SMABEND.
017800
017900 01  WS-DATE                         PIC 9(6).
018000
018100 01  COUNTERS-AND-ACCUMULATORS.
018200     05 GRP-RECORDS-READ             PIC 9(7) COMP.
018300     05 GROUPS-PROCESSED             PIC 9(5) COMP.
018400     05 SAMPLE-ROWS-WRITTEN          PIC 9(7) COMP.
018500     05 GRAND-DUP-LABCODES           PIC 9(5) COMP.
018600     05 GRAND-DUP-PRIMERS            PIC 9(5) COMP.
018700     05 GRAND-LOOKUP-MISSES          PIC 9(5) COMP.
018800
018900* PER-GROUP COUNTERS - ZEROED BY 300-OPEN-GROUP-FILES, WRITTEN TO
019000* SM-GROUP-TOTALS-REC BY 700-CLOSE-GROUP.
019100 01  GROUP-COUNTERS.
019200     05 GRP-ROWS-THIS-GROUP          PIC 9(5) COMP.
019300     05 GRP-DUP-LABCODE-THIS-GROUP   PIC 9(3) COMP.
019400     05 GRP-DUP-PRIMERS-THIS-GROUP   PIC 9(3) COMP.
019500     05 GRP-MISSES-THIS-GROUP        PIC 9(3) COMP.
019600     05 FILLER                       PIC X(02).
019700
019800* RULE R10 - SEEN-VALUE TABLES, ONE ENTRY PER DISTINCT NON-BLANK
019900* LABCODE/PRIMERS VALUE OBSERVED SO FAR IN THE CURRENT GROUP.  BOTH
020000* ARE RESET TO EMPTY AT EVERY GROUP BREAK.  A LAB RUN CARRYING MORE
020100* THAN 500 DISTINCT VALUES OF EITHER KIND IN ONE GROUP IS NOT
020200* EXPECTED - RAISE THE OCCURS LIMIT IF THE LAB EVER RUNS THAT BIG.
020300 01  DUP-SCAN-TABLES.
020400     05 LCS-TALLY                    PIC 9(4) COMP.
020500     05 LCS-ENTRY OCCURS 1 TO 500 TIMES
020600             DEPENDING ON LCS-TALLY
020700             INDEXED BY LCS-IDX.
020800         10  LCS-VALUE                PIC X(20).
020900         10  LCS-COUNT                PIC 9(3) COMP.
021000     05 PRS-TALLY                    PIC 9(4) COMP.
021100     05 PRS-ENTRY OCCURS 1 TO 500 TIMES
021200             DEPENDING ON PRS-TALLY
021300             INDEXED BY PRS-IDX.
021400         10  PRS-VALUE                PIC X(15).
021500         10  PRS-COUNT                PIC 9(3) COMP.
021600
021700* REDEFINES LCS-TALLY/PRS-TALLY (BOTH COMP) AS DISPLAY DIGITS FOR THE
021800* GROUP-CLOSE TRACE IN 700-CLOSE-GROUP.
021900 01  WS-TALLY-DISPLAY                PIC 9(4) VALUE 0.
022000 01  WS-TALLY-DISPLAY-R REDEFINES WS-TALLY-DISPLAY.
022100     05  WS-TALLY-DISP-CHARS         PIC X(04).
022200
022300* SINGLE-FIELD KEY MATCHING SM-GRP-REC-KEY-R'S GRPK-KEY, SO THE
022400* GROUP-BREAK TEST IN 100-MAINLINE IS ONE COMPARE; REDEFINED WITH
022500* NAMED PARTS FOR THE GT-RUN-NAME/GT-RUN-DATE MOVES IN 700-.
022600 01  WS-PRIOR-GROUP-KEY               PIC X(20).
022700 01  WS-PRIOR-GROUP-KEY-R REDEFINES WS-PRIOR-GROUP-KEY.
022800     05  WS-PRIOR-RUN-NAME            PIC X(12).
022900     05  WS-PRIOR-RUN-DATE            PIC X(08).
023000
023100 01  FLAGS-AND-SWITCHES.
023200     05 MORE-DATA-SW                 PIC X(01) VALUE "Y".
023300         88 NO-MORE-DATA                 VALUE "N".
023400     05 FIRST-GROUP-SW               PIC X(01) VALUE "Y".
023500         88 NOT-FIRST-GROUP              VALUE "N".
023600
023700* LINKAGE-SHAPED WORK AREAS PASSED TO THE FOUR CALLED SUBPROGRAMS.
023800* EACH MATCHES ITS SUBPROGRAM'S LINKAGE SECTION BYTE FOR BYTE.
023900 01  CALL-I7LKP-AREA.
024000     05  CI7-PRIMER                  PIC X(15).
024100     05  CI7-I7-NAME                 PIC X(15).
024200     05  CI7-MISS-SW                 PIC X(01).
024300         88 CI7-MISSED                   VALUE "Y".
024400
024500 01  CALL-SQLKP-AREA.
024600     05  CSQ-INDEX-NAME               PIC X(15).
024700     05  CSQ-SEQUENCE                 PIC X(30).
024800     05  CSQ-MISS-SW                  PIC X(01).
024900         88 CSQ-MISSED                    VALUE "Y".
025000
025100 01  CALL-CLASS-AREA.
025200     05  CCL-EXP-NUM                  PIC X(10).
025300     05  CCL-LABCODE                  PIC X(20).
025400     05  CCL-SAMPLE-TYPE              PIC X(10).
025500     05  FILLER                       PIC X(01).
025600
025700 01  CALL-REVCOMP-AREA.
025800     05  CRC-FUNCTION-SW              PIC X(01).
025900     05  CRC-INPUT-SEQ                PIC X(30).
026000     05  CRC-OUTPUT-SEQ               PIC X(30).
026100     05  FILLER                       PIC X(01).
026200
026300 01  CALL-TRIM-TEXT1                  PIC X(20).
026400 01  CALL-TRIM-RETURN-LTH             PIC S9(4).
026500 01  CALL-RETURN-CD                   PIC 9(4) COMP.
026600
026700* HOLDS THE TWO TRIMMED-LENGTH VALUES USED TO BUILD IMP-SAMPLE-NAME
026800* (RULE R3).  WK-ORDER-LTH/WK-LABCODE-LTH ARE COMP FOR THE STRING
026900* REFERENCE-MODIFICATION BELOW; THE -DISP PAIR IS A DISPLAY MIRROR,
027000 01  WK-NAME-LENGTHS.
027100     05  WK-ORDER-LTH                 PIC S9(4) COMP.
027200     05  WK-LABCODE-LTH                PIC S9(4) COMP.
027300 01  WK-NAME-LENGTHS-DISP.
027400     05  WK-ORDER-LTH-DISP             PIC S9(4).
027500     05  WK-LABCODE-LTH-DISP           PIC S9(4).
027600
027700* HOLDS ONE LIBRARY-DATE PART WHILE 500-WRITE-SAMPLE-REC SWAPS THE
027800* OTHER UNDERNEATH IT.
027900 01  WK-LIBDT-SWAP-HOLD                PIC X(02).
028000
028100 PROCEDURE DIVISION.
028200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028300     PERFORM 100-MAINLINE THRU 100-EXIT
028400             UNTIL NO-MORE-DATA.
028500     PERFORM 900-CLEANUP THRU 900-EXIT.
028600     MOVE +0 TO RETURN-CODE.
028700     GOBACK.
028800
028900 000-HOUSEKEEPING.
029000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029100     DISPLAY "******** BEGIN JOB SMCOMBN ********".
029200     ACCEPT  WS-DATE FROM DATE.
029300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029400     MOVE SPACES TO WS-PRIOR-GROUP-KEY.
029500     OPEN INPUT  SMGRP-FILE.
029600     OPEN OUTPUT GRP-SAMPLE-FILE, GRP-IMPORT-FILE, GRP-AVITI-FILE,
029700                 SMCNTL-FILE, SYSOUT.
029800     PERFORM 950-READ-SMGRP THRU 950-EXIT.
029900     IF NO-MORE-DATA
030000         MOVE "EMPTY SMGRP-FILE INPUT" TO ABEND-REASON
030100         GO TO 1000-ABEND-RTN.
030200 000-EXIT.
030300     EXIT.
030400
030500* A GROUP BREAK HAPPENS WHENEVER (GRP-RUN-NAME,GRP-RUN-DATE) CHANGES
030600* FROM THE PRIOR RECORD, REGARDLESS OF RECORD TYPE - A GROUP MAY
030700* CARRY SEVERAL TYPE "1" ANNOUNCE RECORDS (ONE PER CONTRIBUTING
030800* FILE) BUT OPENS ITS OUTPUT FILES ONLY ONCE.
030900 100-MAINLINE.
031000     MOVE "100-MAINLINE" TO PARA-NAME.
031100     IF GRPK-KEY NOT = WS-PRIOR-GROUP-KEY
031200         IF NOT-FIRST-GROUP
031300             PERFORM 700-CLOSE-GROUP THRU 700-EXIT
031400         END-IF
031500         PERFORM 300-OPEN-GROUP-FILES THRU 300-EXIT
031600     END-IF.
031700
031800     IF GRP-DATA
031900         MOVE GRP-SAMPLE-BODY TO SM-SAMPLE-REC
032000         PERFORM 400-SCAN-DUPLICATES THRU 400-EXIT
032100         PERFORM 500-WRITE-SAMPLE-REC THRU 500-EXIT
032200         PERFORM 550-BUILD-IMPORT-REC THRU 550-EXIT
032300         PERFORM 560-BUILD-AVITI-REC THRU 560-EXIT
032400         ADD +1 TO GRP-ROWS-THIS-GROUP
032500         ADD +1 TO SAMPLE-ROWS-WRITTEN.
032600
032700     PERFORM 950-READ-SMGRP THRU 950-EXIT.
032800 100-EXIT.
032900     EXIT.
033000
033100* OPENS A NEW GROUP - RESETS ITS COUNTERS AND SEEN-VALUE TABLES AND
033200* WRITES THE BANNER RECORD THAT LETS A DOWNSTREAM STEP SPLIT THIS
033300* RUN'S OUTPUT BACK INTO ONE PHYSICAL FILE PER (RUN,DATE).  RULE R11
033400* IS SATISFIED BY THE FACT THIS PARAGRAPH RUNS (AND THE BANNER GOES
033500* OUT) WHETHER OR NOT ANY DATA RECORDS FOLLOW FOR THE GROUP.
033600 300-OPEN-GROUP-FILES.
033700     MOVE "300-OPEN-GROUP-FILES" TO PARA-NAME.
033800     MOVE GRPK-KEY TO WS-PRIOR-GROUP-KEY.
033900     MOVE "N" TO FIRST-GROUP-SW.
034000     INITIALIZE GROUP-COUNTERS.
034100     MOVE ZERO TO LCS-TALLY, PRS-TALLY.
034200     ADD +1 TO GROUPS-PROCESSED.
034300
034400     MOVE "1" TO GSO-REC-TYPE.
034500     MOVE GRP-RUN-NAME TO GSO-RUN-NAME.
034600     MOVE GRP-RUN-DATE TO GSO-RUN-DATE.
034700     MOVE SPACES TO GSO-SAMPLE-BODY.
034800     WRITE GRP-SAMPLE-OUT-REC FROM SM-GRP-SAMPLE-OUT-REC.
034900
035000     MOVE "1" TO GIO-REC-TYPE.
035100     MOVE GRP-RUN-NAME TO GIO-RUN-NAME.
035200     MOVE GRP-RUN-DATE TO GIO-RUN-DATE.
035300     MOVE SPACES TO GIO-IMPORT-BODY.
035400     WRITE GRP-IMPORT-OUT-REC FROM SM-GRP-IMPORT-OUT-REC.
035500
035600     MOVE "1" TO GAO-REC-TYPE.
035700     MOVE GRP-RUN-NAME TO GAO-RUN-NAME.
035800     MOVE GRP-RUN-DATE TO GAO-RUN-DATE.
035900     MOVE SPACES TO GAO-AVITI-BODY.
036000     WRITE GRP-AVITI-OUT-REC FROM SM-GRP-AVITI-OUT-REC.
036100 300-EXIT.
036200     EXIT.
036300
036400* RULE R10 - A VALUE IS NON-BLANK WHEN NOT = SPACES; SINCE LABCODE
036500* AND PRIMERS ARE FIXED-WIDTH PIC X FIELDS, COMPARING THE WHOLE FIELD
036600* IS EQUIVALENT TO COMPARING THE TRIMMED VALUE.  400-SCAN-LABCODE
036700* AND 400-SCAN-PRIMERS EACH WALK THE GROUP'S SEEN-VALUE TABLE WITH A
036800* PLAIN (LINEAR) SEARCH - THE SAME TECHNIQUE TRMTSRCH USES FOR ITS
036900* LAB-TEST TABLE - SINCE THE TABLE IS BUILT, NOT LOADED PRE-SORTED,
037000* AND SO CANNOT USE SEARCH ALL.
037100 400-SCAN-DUPLICATES.
037200     MOVE "400-SCAN-DUPLICATES" TO PARA-NAME.
037300     IF SMS-LABCODE NOT = SPACES
037400         PERFORM 410-SCAN-LABCODE THRU 410-EXIT
037500     END-IF.
037600     IF SMS-PRIMERS NOT = SPACES
037700         PERFORM 420-SCAN-PRIMERS THRU 420-EXIT
037800     END-IF.
037900 400-EXIT.
038000     EXIT.
038100
038200 410-SCAN-LABCODE.
038300     SET LCS-IDX TO 1.
038400     SEARCH LCS-ENTRY
038500         AT END
038600             ADD +1 TO LCS-TALLY
038700             SET LCS-IDX TO LCS-TALLY
038800             MOVE SMS-LABCODE TO LCS-VALUE (LCS-IDX)
038900             MOVE 1 TO LCS-COUNT (LCS-IDX)
039000         WHEN LCS-VALUE (LCS-IDX) = SMS-LABCODE
039100             ADD +1 TO LCS-COUNT (LCS-IDX)
039200             IF LCS-COUNT (LCS-IDX) = 2
039300                 ADD +1 TO GRP-DUP-LABCODE-THIS-GROUP
039400                 ADD +1 TO GRAND-DUP-LABCODES
039500             END-IF
039600     END-SEARCH.
039700 410-EXIT.
039800     EXIT.
039900
040000 420-SCAN-PRIMERS.
040100     SET PRS-IDX TO 1.
040200     SEARCH PRS-ENTRY
040300         AT END
040400             ADD +1 TO PRS-TALLY
040500             SET PRS-IDX TO PRS-TALLY
040600             MOVE SMS-PRIMERS TO PRS-VALUE (PRS-IDX)
040700             MOVE 1 TO PRS-COUNT (PRS-IDX)
040800         WHEN PRS-VALUE (PRS-IDX) = SMS-PRIMERS
040900             ADD +1 TO PRS-COUNT (PRS-IDX)
041000             IF PRS-COUNT (PRS-IDX) = 2
041100                 ADD +1 TO GRP-DUP-PRIMERS-THIS-GROUP
041200                 ADD +1 TO GRAND-DUP-PRIMERS
041300             END-IF
041400     END-SEARCH.
041500 420-EXIT.
041600     EXIT.
041700
041800* CR0144 - LIBRARY-DATE RE-RENDERED DD/MM/YYYY, ALL OTHER FIELDS
041900* PASS THROUGH UNCHANGED (SEE THE SWAP COMMENT ON
042000* SMS-LIBRARY-DATE-R IN COPY SMSAMPLE).
042100* SWAPS LIBRARY-DATE'S TWO MIDDLE PARTS IN PLACE ON SM-SAMPLE-REC
042200* (MM/DD/YYYY IN -> DD/MM/YYYY OUT, CR0144) BEFORE THE WHOLE RECORD
042300* GOES OUT TO THE GROUP SAMPLE FILE.
042400 500-WRITE-SAMPLE-REC.
042500     MOVE "500-WRITE-SAMPLE-REC" TO PARA-NAME.
042600     MOVE SMS-LIBDT-PART1 TO WK-LIBDT-SWAP-HOLD.
042700     MOVE SMS-LIBDT-PART2 TO SMS-LIBDT-PART1.
042800     MOVE WK-LIBDT-SWAP-HOLD TO SMS-LIBDT-PART2.
042900
043000     MOVE "2" TO GSO-REC-TYPE.
043100     MOVE GRP-RUN-NAME TO GSO-RUN-NAME.
043200     MOVE GRP-RUN-DATE TO GSO-RUN-DATE.
043300     MOVE SM-SAMPLE-REC TO GSO-SAMPLE-BODY.
043400     WRITE GRP-SAMPLE-OUT-REC FROM SM-GRP-SAMPLE-OUT-REC.
043500 500-EXIT.
043600     EXIT.
043700
043800* RULES R3-R5, R9 - BUILDS AND WRITES THE SAMPLEIMPORT ROW.
043900 550-BUILD-IMPORT-REC.
044000     MOVE "550-BUILD-IMPORT-REC" TO PARA-NAME.
044100     PERFORM 551-BUILD-SAMPLE-NAME THRU 551-EXIT.
044200
044300     MOVE SMS-EXP-NUM TO IMP-EXP-NUM.
044400
044500     MOVE SMS-PRIMERS TO CI7-PRIMER.
044600     CALL "SMI7LKP" USING CI7-PRIMER, CI7-I7-NAME, CI7-MISS-SW.
044700     MOVE CI7-I7-NAME TO IMP-I7-NAME.
044800     IF CI7-MISSED
044900         ADD +1 TO GRP-MISSES-THIS-GROUP
045000         ADD +1 TO GRAND-LOOKUP-MISSES.
045100
045200     MOVE IMP-I7-NAME TO CSQ-INDEX-NAME.
045300     CALL "SMSQLKP" USING CSQ-INDEX-NAME, CSQ-SEQUENCE, CSQ-MISS-SW.
045400     MOVE CSQ-SEQUENCE TO IMP-I7-SEQ.
045500     IF CSQ-MISSED
045600         ADD +1 TO GRP-MISSES-THIS-GROUP
045700         ADD +1 TO GRAND-LOOKUP-MISSES.
045800
045900     MOVE SMS-I5-INDEX TO IMP-I5-NAME.
046000     MOVE IMP-I5-NAME TO CSQ-INDEX-NAME.
046100     CALL "SMSQLKP" USING CSQ-INDEX-NAME, CSQ-SEQUENCE, CSQ-MISS-SW.
046200     MOVE CSQ-SEQUENCE TO IMP-I5-SEQ.
046300     IF CSQ-MISSED
046400         ADD +1 TO GRP-MISSES-THIS-GROUP
046500         ADD +1 TO GRAND-LOOKUP-MISSES.
046600
046700     MOVE SMS-EXP-NUM TO CCL-EXP-NUM.
046800     MOVE SMS-LABCODE TO CCL-LABCODE.
046900     CALL "SMCLASS" USING CALL-CLASS-AREA, CALL-RETURN-CD.
047000     MOVE CCL-SAMPLE-TYPE TO IMP-SAMPLE-TYPE.
047100
047200     MOVE "2" TO GIO-REC-TYPE.
047300     MOVE GRP-RUN-NAME TO GIO-RUN-NAME.
047400     MOVE GRP-RUN-DATE TO GIO-RUN-DATE.
047500     MOVE SM-IMPORT-REC TO GIO-IMPORT-BODY.
047600     WRITE GRP-IMPORT-OUT-REC FROM SM-GRP-IMPORT-OUT-REC.
047700 550-EXIT.
047800     EXIT.
047900
048000* RULE R3 - IMP-SAMPLE-NAME = TRIMMED SAMPLE-ORDER + "-" + TRIMMED
048100* LABCODE, WRITTEN TO BOTH NAME FIELDS (FIELD 2 IS A DELIBERATE
048200* DUPLICATE OF FIELD 1, PER THE SPREADSHEET'S OWN LAYOUT).
048300 551-BUILD-SAMPLE-NAME.
048400     MOVE SPACES TO CALL-TRIM-TEXT1.
048500     MOVE SMS-SAMPLE-ORDER TO CALL-TRIM-TEXT1 (1:6).
048600     CALL "SMTRIM" USING CALL-TRIM-TEXT1, CALL-TRIM-RETURN-LTH.
048700     MOVE CALL-TRIM-RETURN-LTH TO WK-ORDER-LTH.
048800
048900     MOVE SMS-LABCODE TO CALL-TRIM-TEXT1.
049000     CALL "SMTRIM" USING CALL-TRIM-TEXT1, CALL-TRIM-RETURN-LTH.
049100     MOVE CALL-TRIM-RETURN-LTH TO WK-LABCODE-LTH.
049200
049300     IF WK-ORDER-LTH = ZERO OR WK-LABCODE-LTH = ZERO
049400         MOVE WK-ORDER-LTH TO WK-ORDER-LTH-DISP
049500         MOVE WK-LABCODE-LTH TO WK-LABCODE-LTH-DISP
049600         DISPLAY "SMCOMBN - BAD NAME LENGTH, ORDER/LABCODE: "
049700             WK-ORDER-LTH-DISP " / " WK-LABCODE-LTH-DISP
049800         MOVE SPACES TO IMP-SAMPLE-NAME
049900     ELSE
050000         MOVE SPACES TO IMP-SAMPLE-NAME
050100         STRING SMS-SAMPLE-ORDER (1:WK-ORDER-LTH) DELIMITED BY SIZE
050200                "-"                               DELIMITED BY SIZE
050300                SMS-LABCODE (1:WK-LABCODE-LTH)     DELIMITED BY SIZE
050400             INTO IMP-SAMPLE-NAME
050500     END-IF.
050600     MOVE IMP-SAMPLE-NAME TO IMP-SAMPLE-NAME2.
050700 551-EXIT.
050800     EXIT.
050900
051000* RULE R8 - AV-INDEX2 = REVERSE(COMPLEMENT(IMP-I5-SEQ)).  AV-INDEX1
051100* IS IMP-I7-SEQ UNCHANGED; THE REST ARE STRAIGHT COPIES OFF THE
051200* SAMPLEIMPORT ROW JUST BUILT.
051300 560-BUILD-AVITI-REC.
051400     MOVE "560-BUILD-AVITI-REC" TO PARA-NAME.
051500     MOVE IMP-SAMPLE-NAME TO AV-SAMPLE-NAME.
051600     MOVE IMP-I7-SEQ TO AV-INDEX1.
051700
051800     MOVE "R" TO CRC-FUNCTION-SW.
051900     MOVE IMP-I5-SEQ TO CRC-INPUT-SEQ.
052000     CALL "SMREVCOMP" USING CALL-REVCOMP-AREA, CALL-RETURN-CD.
052100     MOVE CRC-OUTPUT-SEQ TO AV-INDEX2.
052200
052300     MOVE IMP-SAMPLE-TYPE TO AV-SAMPLE-TYPE.
052400
052500     MOVE "2" TO GAO-REC-TYPE.
052600     MOVE GRP-RUN-NAME TO GAO-RUN-NAME.
052700     MOVE GRP-RUN-DATE TO GAO-RUN-DATE.
052800     MOVE SM-AVITI-REC TO GAO-AVITI-BODY.
052900     WRITE GRP-AVITI-OUT-REC FROM SM-GRP-AVITI-OUT-REC.
053000 560-EXIT.
053100     EXIT.
053200
053300* RULE R7 (TOTALS) - WRITES ONE SM-GROUP-TOTALS-REC PER GROUP AND
053400* ROLLS ITS COUNTS INTO THE GRAND TOTALS DISPLAYED BY 900-CLEANUP.
053500 700-CLOSE-GROUP.
053600     MOVE "700-CLOSE-GROUP" TO PARA-NAME.
053700     MOVE SPACES TO SM-GROUP-TOTALS-REC.
053800     MOVE WS-PRIOR-RUN-NAME TO GT-RUN-NAME.
053900     MOVE WS-PRIOR-RUN-DATE TO GT-RUN-DATE.
054000     MOVE GRP-ROWS-THIS-GROUP TO GT-RECORD-COUNT.
054100     MOVE GRP-DUP-LABCODE-THIS-GROUP TO GT-DUP-LABCODE-CNT.
054200     MOVE GRP-DUP-PRIMERS-THIS-GROUP TO GT-DUP-PRIMERS-CNT.
054300     MOVE GRP-MISSES-THIS-GROUP TO GT-LOOKUP-MISSES.
054400     WRITE SMCNTL-OUT-REC FROM SM-GROUP-TOTALS-REC.
054500
054600     MOVE LCS-TALLY TO WS-TALLY-DISPLAY.
054700     DISPLAY "GROUP " WS-PRIOR-RUN-NAME "/" WS-PRIOR-RUN-DATE
054800         " CLOSED, DISTINCT LABCODES SEEN: " WS-TALLY-DISP-CHARS.
054900 700-EXIT.
055000     EXIT.
055100
055200 850-CLOSE-FILES.
055300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
055400     CLOSE SMGRP-FILE, GRP-SAMPLE-FILE, GRP-IMPORT-FILE,
055500           GRP-AVITI-FILE, SMCNTL-FILE, SYSOUT.
055600 850-EXIT.
055700     EXIT.
055800
055900 900-CLEANUP.
056000     MOVE "900-CLEANUP" TO PARA-NAME.
056100     IF NOT-FIRST-GROUP
056200         PERFORM 700-CLOSE-GROUP THRU 700-EXIT.
056300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056400     DISPLAY "** GROUP RECORDS READ **".
056500     DISPLAY GRP-RECORDS-READ.
056600     DISPLAY "** GROUPS PROCESSED **".
056700     DISPLAY GROUPS-PROCESSED.
056800     DISPLAY "** SAMPLE ROWS WRITTEN **".
056900     DISPLAY SAMPLE-ROWS-WRITTEN.
057000     DISPLAY "** DUPLICATE LABCODES (GRAND TOTAL) **".
057100     DISPLAY GRAND-DUP-LABCODES.
057200     DISPLAY "** DUPLICATE PRIMERS (GRAND TOTAL) **".
057300     DISPLAY GRAND-DUP-PRIMERS.
057400     DISPLAY "** LOOKUP MISSES (GRAND TOTAL) **".
057500     DISPLAY GRAND-LOOKUP-MISSES.
057600     DISPLAY "******** NORMAL END OF JOB SMCOMBN ********".
057700 900-EXIT.
057800     EXIT.
057900
058000 950-READ-SMGRP.
058100     MOVE "950-READ-SMGRP" TO PARA-NAME.
058200     READ SMGRP-FILE INTO SM-GRP-REC
058300         AT END MOVE "N" TO MORE-DATA-SW
058400         GO TO 950-EXIT
058500     END-READ.
058600     ADD +1 TO GRP-RECORDS-READ.
058700 950-EXIT.
058800     EXIT.
058900
059000 1000-ABEND-RTN.
059100     WRITE SYSOUT-REC FROM SM-ABEND-REC.
059200     DISPLAY "*** ABNORMAL END OF JOB - SMCOMBN ***" UPON CONSOLE.
059300     DIVIDE ZERO-VAL INTO ONE-VAL.
059400
059500
059600
