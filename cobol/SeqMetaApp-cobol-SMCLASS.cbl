000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SMCLASS.
000400 AUTHOR. R. OKONKWO.
000500 INSTALLATION. DDS LAB SYSTEMS.
000600 DATE-WRITTEN. 02/06/95.
000700 DATE-COMPILED. 02/06/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - CLASSIFIES A SAMPLE ROW INTO ONE OF
001300*          THE LAB'S TEST-SUITE CODES (RULE R9).  THE PRIORITY
001400*          ORDER BELOW IS THE SAME ORDER THE LAB'S OLD DESKTOP
001500*          SPREADSHEET FORMULA TESTED IN - DO NOT RE-ORDER THE
001600*          IF/ELSE CHAIN WITHOUT CHECKING WITH THE SEQUENCING
001700*          SUPERVISOR FIRST (SEE CR0234).
001800*
001900*          ORIGINALLY THIS LOGIC LIVED IN A DB2 STORED PROCEDURE
002000*          (PCTPROC) THAT LOOKED UP A REIMBURSEMENT PERCENTAGE BY
002100*          HEALTH-PLAN ID.  THE SAMPLE-TYPE DECISION TREE BELOW
002200*          REPLACES THAT TABLE LOOKUP WITH A STRAIGHT PREFIX TEST
002300*          ON EXP-NUM/LABCODE - NO DATABASE ACCESS IS NEEDED.
002400*
002500*     CHANGE LOG
002600*     ----------
002700*     02/06/95  R.OKONKWO   ORIGINAL PROGRAM (PCTPROC)             CR0121
002800*     11/09/98  T.HALVERSN  Y2K SWEEP - NO DATE FIELDS, NO-OP      CR0202
002900*     06/14/01  J.PELLETR   REPLACED DB2 REIMBURSEMENT LOOKUP      CR0234
003000*                           WITH SAMPLE-TYPE PREFIX DECISION TREE,
003100*                           DROPPED EXEC SQL/HLTHPLAN COPYBOOK
003200*     09/30/04  J.PELLETR   NO CHANGE REQUIRED - REVIEWED AFTER    CR0255
003300*                           SMEDIT SUFFIX CHANGE, PREFIX TEST
003400*                           UNAFFECTED
003500*     05/19/11  M.OKAFOR    NO CHANGE REQUIRED - CONFIRMED         CR0310
003600*                           DECISION TREE STILL MATCHES THE
003700*                           SEQUENCING SUPERVISOR'S PRIORITY ORDER
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  CLASS-COUNTERS.
005200     05  CNT-TS1                      PIC 9(7) COMP.
005300     05  CNT-TS95                     PIC 9(7) COMP.
005400     05  CNT-TS3                      PIC 9(7) COMP.
005500     05  CNT-TS24                     PIC 9(7) COMP.
005600     05  CNT-TSPRO                    PIC 9(7) COMP.
005700     05  CNT-CARRIER9                 PIC 9(7) COMP.
005800     05  CNT-NIPTDEL3                 PIC 9(7) COMP.
005900     05  CNT-DEFAULTED                PIC 9(7) COMP.
006000     05  FILLER                       PIC X(04).
006100
006200 01  FLAGS-AND-SWITCHES.
006300     05  GROUP-A-SW                   PIC X(01) VALUE "N".
006400         88 IS-GROUP-A                    VALUE "Y".
006500     05  FILLER                       PIC X(03).
006600
006700 LINKAGE SECTION.
006800 01  CL-CLASSIFY-REC.
006900     05  CL-EXP-NUM                   PIC X(10).
007000     05  CL-LABCODE                   PIC X(20).
007100     05  CL-SAMPLE-TYPE               PIC X(10).
007200     05  FILLER                       PIC X(01).
007300* REDEFINES THE CALLER'S EXP-NUM AS A 1/2/4-CHARACTER PREFIX
007400* VIEW SO EACH IF TEST BELOW CAN COMPARE WHOLE PREFIXES RATHER
007500* THAN REPEATING REFERENCE MODIFICATION THROUGHOUT 200-.
007600 01  CL-EXP-NUM-R REDEFINES CL-EXP-NUM.
007700     05  CL-EXP-PFX1                  PIC X(01).
007800     05  CL-EXP-PFX-REST1             PIC X(09).
007900 01  CL-EXP-NUM-R2 REDEFINES CL-EXP-NUM.
008000     05  CL-EXP-PFX2                  PIC X(02).
008100     05  CL-EXP-PFX-REST2             PIC X(08).
008200 01  CL-EXP-NUM-R4 REDEFINES CL-EXP-NUM.
008300     05  CL-EXP-PFX4                  PIC X(04).
008400     05  CL-EXP-PFX-REST4             PIC X(06).
008500* SAME THREE-WAY PREFIX VIEW FOR LABCODE.
008600 01  CL-LABCODE-R1 REDEFINES CL-LABCODE.
008700     05  CL-LAB-PFX1                  PIC X(01).
008800     05  CL-LAB-PFX-REST1             PIC X(19).
008900 01  CL-LABCODE-R2 REDEFINES CL-LABCODE.
009000     05  CL-LAB-PFX2                  PIC X(02).
009100     05  CL-LAB-PFX-REST2             PIC X(18).
009200 01  CL-LABCODE-R4 REDEFINES CL-LABCODE.
009300     05  CL-LAB-PFX4                  PIC X(04).
009400     05  CL-LAB-PFX-REST4             PIC X(16).
009500
009600 01  RETURN-CD                        PIC 9(4) COMP.
009700
009800 PROCEDURE DIVISION USING CL-CLASSIFY-REC, RETURN-CD.
009900     MOVE ZERO TO RETURN-CD.
010000     PERFORM 100-TEST-GROUP-A THRU 100-EXIT.
010100     PERFORM 200-CLASSIFY-SAMPLE THRU 200-EXIT.
010200     GOBACK.
010300
010400* GROUP-A - EXP-NUM STARTS WITH E, H, T, B, OR ID.
010500 100-TEST-GROUP-A.
010600     MOVE "N" TO GROUP-A-SW.
010700     IF CL-EXP-PFX1 = "E" OR "H" OR "T" OR "B"
010800         MOVE "Y" TO GROUP-A-SW
010900     ELSE
011000         IF CL-EXP-PFX2 = "ID"
011100             MOVE "Y" TO GROUP-A-SW.
011200 100-EXIT.
011300     EXIT.
011400
011500* RULE R9 - NINE-WAY PRIORITY-ORDERED CLASSIFICATION.  FIRST
011600* MATCH WINS; THE CHAIN MUST STAY IN THIS EXACT ORDER.
011700 200-CLASSIFY-SAMPLE.
011800     IF IS-GROUP-A AND
011900             (CL-LAB-PFX2 = "JI" OR CL-LAB-PFX1 = "I")
012000         MOVE "TS1"      TO CL-SAMPLE-TYPE
012100         ADD +1 TO CNT-TS1
012200     ELSE
012300     IF IS-GROUP-A AND
012400             (CL-LAB-PFX2 = "JX" OR CL-LAB-PFX2 = "JW"
012500                                 OR CL-LAB-PFX1 = "X")
012600         MOVE "TS95"     TO CL-SAMPLE-TYPE
012700         ADD +1 TO CNT-TS95
012800     ELSE
012900     IF IS-GROUP-A AND
013000             (CL-LAB-PFX2 = "JN" OR CL-LAB-PFX1 = "N")
013100         MOVE "TS3"      TO CL-SAMPLE-TYPE
013200         ADD +1 TO CNT-TS3
013300     ELSE
013400     IF IS-GROUP-A AND
013500             (CL-LAB-PFX2 = "JA" OR CL-LAB-PFX2 = "AA"
013600               OR CL-LAB-PFX2 = "JS" OR CL-LAB-PFX2 = "SA")
013700         MOVE "TS24"     TO CL-SAMPLE-TYPE
013800         ADD +1 TO CNT-TS24
013900     ELSE
014000     IF (CL-EXP-PFX1 = "T" OR CL-EXP-PFX1 = "B")
014100             AND CL-LAB-PFX2 = "AS"
014200         MOVE "TSPRO"    TO CL-SAMPLE-TYPE
014300         ADD +1 TO CNT-TSPRO
014400     ELSE
014500     IF (CL-EXP-PFX1 = "T" OR CL-EXP-PFX1 = "B"
014600          OR CL-EXP-PFX1 = "E" OR CL-EXP-PFX1 = "H")
014700             AND CL-LAB-PFX4 = "SERA"
014800         MOVE "TSPRO"    TO CL-SAMPLE-TYPE
014900         ADD +1 TO CNT-TSPRO
015000     ELSE
015100     IF CL-EXP-PFX2 = "CR"
015200         MOVE "CARRIER9" TO CL-SAMPLE-TYPE
015300         ADD +1 TO CNT-CARRIER9
015400     ELSE
015500     IF CL-EXP-PFX4 = "DEL3"
015600         MOVE "NIPTDEL3" TO CL-SAMPLE-TYPE
015700         ADD +1 TO CNT-NIPTDEL3
015800     ELSE
015900         MOVE CL-EXP-NUM TO CL-SAMPLE-TYPE
016000         ADD +1 TO CNT-DEFAULTED.
016100 200-EXIT.
016200     EXIT.
